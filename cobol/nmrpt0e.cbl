000100*--------------------------------------------------------------------*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     NMRPT0M.
000130 AUTHOR.         R F HARTMANN.
000140 INSTALLATION.   SYSTEMS PROGRAMMING - CAPACITY GROUP.
000150 DATE-WRITTEN.   1991-02-04.
000160 DATE-COMPILED.
000170 SECURITY.       NON-CONFIDENTIAL.
000180*--------------------------------------------------------------------*
000190* NMRPT0M  --  NMON batch summary report
000200*--------------------------------------------------------------------*
000210* Last change :: 1999-09-01
000220* Last version:: A.03.01
000230*----------------------------------------------------------------*
000240* Vers.  | Date       | By  | Comment                            *
000250*--------|------------|-----|------------------------------------*
000260* A.00.00| 1991-02-04 | RFH | First cut - one detail line per
000270*        |            |     | (type, field), heading/page-break
000280*        |            |     | logic copied from the shop's usual
000290*        |            |     | print-line skeleton
000300* A.01.00| 1992-07-22 | RFH | Type control break added - a
000310*        |            |     | "FIELDS REPORTED" line prints when
000320*        |            |     | the type id changes
000330* A.02.00| 1994-08-19 | JW  | *NO DATA* literal substituted for
000340*        |            |     | the average/min/max columns when a
000350*        |            |     | field has a zero occurrence count
000360*        |            |     | (request BATCH-118)
000370* A.03.00| 1998-11-30 | KH  | Year-2000 review - no date fields
000380*        |            |     | printed by this program, no change
000390*        |            |     | required
000400* A.03.01| 1999-09-01 | KH  | Y2K contingency test - report totals
000410*        |            |     | matched the pre-1999.09.01 baseline
000420*----------------------------------------------------------------*
000430*
000440* Program description
000450* --------------------
000460*
000470* Prints the summary report from the type/field accumulator table
000480* built by NMPRS0M (NMCTAB1, IS EXTERNAL - no scratch file is read
000490* here, the tables are already in storage when this module is
000500* called).  One detail line per (type, field) that was ever seen;
000510* a control break prints a "FIELDS REPORTED" count each time the
000520* type id changes, and a total line closes the report.  Standard
000530* 55-line-per-page heading/page-break logic, this shop's usual
000540* print-line style.
000550*
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.  TANDEM-CLASS.
000600 OBJECT-COMPUTER.  TANDEM-CLASS.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     UPSI-0 IS TRACE-SWITCH
000640         ON STATUS IS TRACE-ON
000650     CLASS NUMERIC-TEXT IS "0123456789".
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT NM-RPT-FILE  ASSIGN TO NMONRPT
000690         FILE STATUS IS NM-RPT-STATUS.
000700*
000710 DATA DIVISION.
000720 FILE SECTION.
000730 FD  NM-RPT-FILE
000740     LABEL RECORDS ARE OMITTED
000750     RECORD CONTAINS 132 CHARACTERS.
000760 01  NM-RPT-RECORD               PIC X(132).
000770*
000780 WORKING-STORAGE SECTION.
000790*--------------------------------------------------------------------*
000800* COMP fields: prefix Cn, n = number of digits
000810*--------------------------------------------------------------------*
000820 01          COMP-FELDER.
000830     05      C4-IX               PIC S9(04) COMP.
000840     05      C2-LINE-COUNT       PIC S9(02) COMP  VALUE ZERO.
000850     05      C2-MAX-LINES        PIC S9(02) COMP  VALUE 55.
000860     05      C4-PAGE-NUMBER      PIC S9(04) COMP  VALUE ZERO.
000870     05      C4-FIELDS-THIS-TYPE PIC S9(04) COMP  VALUE ZERO.
000880     05      FILLER              PIC X(04).
000890*--------------------------------------------------------------------*
000900* DISPLAY fields: prefix D
000910*--------------------------------------------------------------------*
000920 01          DISPLAY-FELDER.
000930     05      D-NUM4              PIC -9(04).
000940     05      FILLER              PIC X(04).
000950*--------------------------------------------------------------------*
000960* Constant fields: prefix K
000970*--------------------------------------------------------------------*
000980 01          KONSTANTE-FELDER.
000990     05      K-MODUL             PIC X(08)   VALUE "NMRPT0M".
001000     05      K-NO-DATA           PIC X(09)   VALUE " NO DATA*".
001010     05      FILLER              PIC X(04).
001020*--------------------------------------------------------------------*
001030* Condition fields
001040*--------------------------------------------------------------------*
001050 01          SCHALTER.
001060     05      NM-RPT-STATUS       PIC X(02).
001070         88  NM-RPT-OK                       VALUE "00".
001080     05      PRG-STATUS          PIC 9.
001090         88  PRG-OK                          VALUE ZERO.
001100     05      NM-FIRST-DETAIL-SWITCH PIC X(01) VALUE "Y".
001110         88  NM-FIRST-DETAIL                  VALUE "Y".
001120     05      FILLER              PIC X(02).
001130*--------------------------------------------------------------------*
001140* Further work fields: prefix W
001150*--------------------------------------------------------------------*
001160 01          WORK-FELDER.
001170     05      W-PRIOR-TYPEID       PIC X(12)   VALUE SPACES.
001180     05      W-HOLD-AVERAGE       PIC S9(09)V9(04).
001190     05      FILLER               PIC X(04).
001200*--------------------------------------------------------------------*
001210* Two views of the working average - the packed accumulator field
001220* and the edited print field it is rounded down into for display,
001230* following the shop's habit of a REDEFINES per report edit step
001240*--------------------------------------------------------------------*
001250 01          W-EDIT-AREA.
001260     05      W-EDIT-AVERAGE      PIC S9(05)V9(02).
001270     05      W-EDIT-MINIMUM      PIC S9(05)V9(02).
001280     05      W-EDIT-MAXIMUM      PIC S9(05)V9(02).
001290     05      FILLER              PIC X(04).
001300 01          W-EDIT-REDEF REDEFINES W-EDIT-AREA.
001310     05      W-EDIT-CHAR         PIC X(01) OCCURS 21 TIMES.
001320     05      FILLER              PIC X(04).
001330*--------------------------------------------------------------------*
001340* Prior-type work area - carried alphanumeric for the comparison
001350* logic above, viewed by character when a break-line trace needs
001360* to inspect the type id one byte at a time
001370*--------------------------------------------------------------------*
001380 01          W-PRIOR-TYPEID-CHARVIEW REDEFINES W-PRIOR-TYPEID.
001390     05      W-PRIOR-TYPEID-CHAR PIC X(01) OCCURS 11 TIMES.
001400     05      FILLER              PIC X(01).
001410*--------------------------------------------------------------------*
001420* Page-count work area - packed for the COMP arithmetic done in
001430* C100-PRINT-HEADING, byte-viewed for the rare DISPLAY trace line
001440*--------------------------------------------------------------------*
001450 01          W-PAGE-TRACE-AREA.
001460     05      W-PAGE-TRACE-NUM    PIC S9(04) COMP.
001470     05      FILLER              PIC X(02).
001480 01          W-PAGE-TRACE-REDEF REDEFINES W-PAGE-TRACE-AREA.
001490     05      W-PAGE-TRACE-BYTE   PIC X(02).
001500     05      FILLER              PIC X(02).
001510*--------------------------------------------------------------------*
001520 COPY NMCTAB1.
001530 COPY NMCOUT1.
001540*--------------------------------------------------------------------*
001550 LINKAGE SECTION.
001560 01  LINK-DUMMY                  PIC X(01).
001570*--------------------------------------------------------------------*
001580 PROCEDURE DIVISION USING LINK-RPT-REC.
001590******************************************************************
001600* Control section
001610******************************************************************
001620 A100-STEUERUNG SECTION.
001630 A100-00.
001640     PERFORM B000-VORLAUF
001650
001660     IF  PRG-OK
001670         PERFORM B100-VERARBEITUNG
001680     END-IF
001690
001700     PERFORM B090-ENDE
001710     EXIT PROGRAM
001720     .
001730 A100-99.
001740     EXIT.
001750******************************************************************
001760* Setup - open the report file, print the first page heading
001770******************************************************************
001780 B000-VORLAUF SECTION.
001790 B000-00.
001800     INITIALIZE SCHALTER
001810                WORK-FELDER
001820                COMP-FELDER
001830
001840     OPEN OUTPUT NM-RPT-FILE
001850     IF  NOT NM-RPT-OK
001860         DISPLAY K-MODUL ": OPEN NMONRPT FAILED, STATUS "
001870                 NM-RPT-STATUS
001880         MOVE 9999 TO LR-RC
001890         GO TO B000-EXIT
001900     END-IF
001910
001920     PERFORM C100-PRINT-HEADING
001930     .
001940 B000-EXIT.
001950     EXIT SECTION.
001960 B000-99.
001970     EXIT.
001980******************************************************************
001990* Termination - total line, close the report file
002000******************************************************************
002010 B090-ENDE SECTION.
002020 B090-00.
002030     IF  PRG-OK
002040         PERFORM D300-PRINT-TOTAL-LINE
002050         CLOSE NM-RPT-FILE
002060     END-IF
002070     .
002080 B090-99.
002090     EXIT.
002100******************************************************************
002110* Processing - walk the type/field table, one detail line per
002120* field ever seen, control break on type
002130******************************************************************
002140 B100-VERARBEITUNG SECTION.
002150 B100-00.
002160     PERFORM D100-PROCESS-DETAIL-LINES
002170     .
002180 B100-99.
002190     EXIT.
002200******************************************************************
002210* Detail lines - rules R10, R11, R12
002220******************************************************************
002230 D100-PROCESS-DETAIL-LINES SECTION.
002240 D100-00.
002250     SET TYP-IX TO 1
002260     .
002270 D100-TYPE-LOOP.
002280     IF  TYP-IX > NM-TYPE-COUNT
002290         GO TO D100-EXIT
002300     END-IF
002310
002320     MOVE ZERO TO C4-FIELDS-THIS-TYPE
002330     SET FLD-IX TO 1
002340     .
002350 D100-FIELD-LOOP.
002360     IF  FLD-IX > TYP-FIELD-COUNT(TYP-IX)
002370         GO TO D100-FIELD-DONE
002380     END-IF
002390
002400     IF  FLD-EVER-SEEN(TYP-IX, FLD-IX)
002410         PERFORM D130-BREAK-ON-TYPE
002420         PERFORM D150-COMPUTE-AVERAGE
002430         PERFORM D140-PRINT-DETAIL
002440         ADD 1 TO C4-FIELDS-THIS-TYPE
002450     END-IF
002460
002470     SET FLD-IX UP BY 1
002480     GO TO D100-FIELD-LOOP
002490     .
002500 D100-FIELD-DONE.
002510     SET TYP-IX UP BY 1
002520     GO TO D100-TYPE-LOOP
002530     .
002540 D100-EXIT.
002550     PERFORM D135-PRINT-BREAK-LINE
002560     EXIT SECTION.
002570 D100-99.
002580     EXIT.
002590******************************************************************
002600* Rule R12 - a "FIELDS REPORTED" line prints when the type id
002610* changes (the very first type does not print a break line, only
002620* a heading line change of guard)
002630******************************************************************
002640 D130-BREAK-ON-TYPE SECTION.
002650 D130-00.
002660     IF  NM-FIRST-DETAIL
002670         SET NM-FIRST-DETAIL TO FALSE
002680         MOVE TYP-ID(TYP-IX) TO W-PRIOR-TYPEID
002690         GO TO D130-EXIT
002700     END-IF
002710
002720     IF  TYP-ID(TYP-IX) NOT = W-PRIOR-TYPEID
002730         PERFORM D135-PRINT-BREAK-LINE
002740         MOVE ZERO TO C4-FIELDS-THIS-TYPE
002750         MOVE TYP-ID(TYP-IX) TO W-PRIOR-TYPEID
002760         IF  TRACE-ON
002770             DISPLAY K-MODUL ": TYPE BREAK, FIRST CHAR "
002780                     W-PRIOR-TYPEID-CHAR(1)
002790         END-IF
002800     END-IF
002810     .
002820 D130-EXIT.
002830     EXIT SECTION.
002840 D130-99.
002850     EXIT.
002860******************************************************************
002870* Rule R12 - the break line itself
002880******************************************************************
002890 D135-PRINT-BREAK-LINE SECTION.
002900 D135-00.
002910     IF  W-PRIOR-TYPEID = SPACES
002920         GO TO D135-EXIT
002930     END-IF
002940
002950     MOVE SPACES              TO RPT-BREAK-LINE
002960     MOVE W-PRIOR-TYPEID      TO RPT-BRK-TYPEID
002970     MOVE C4-FIELDS-THIS-TYPE TO RPT-BRK-COUNT
002980     PERFORM D200-CHECK-PAGE-BREAK
002990     MOVE RPT-BREAK-LINE      TO NM-RPT-RECORD
003000     WRITE NM-RPT-RECORD
003010     ADD 1 TO C2-LINE-COUNT
003020     MOVE RPT-BLANK-LINE      TO NM-RPT-RECORD
003030     WRITE NM-RPT-RECORD
003040     ADD 1 TO C2-LINE-COUNT
003050     .
003060 D135-EXIT.
003070     EXIT SECTION.
003080 D135-99.
003090     EXIT.
003100******************************************************************
003110* Rule R10 - average of a field is sum / count, computed here so
003120* the accumulator table itself is never overwritten
003130******************************************************************
003140 D150-COMPUTE-AVERAGE SECTION.
003150 D150-00.
003160     IF  FLD-COUNT(TYP-IX, FLD-IX) = ZERO
003170         MOVE ZERO TO W-HOLD-AVERAGE
003180     ELSE
003190         COMPUTE W-HOLD-AVERAGE ROUNDED =
003200             FLD-SUM(TYP-IX, FLD-IX) / FLD-COUNT(TYP-IX, FLD-IX)
003210     END-IF
003220     .
003230 D150-99.
003240     EXIT.
003250******************************************************************
003260* Rule R10, R11 - one detail line; a field with zero occurrences
003270* prints *NO DATA* in place of the average/min/max columns
003280******************************************************************
003290 D140-PRINT-DETAIL SECTION.
003300 D140-00.
003310     MOVE SPACES         TO RPT-DETAIL-LINE
003320     MOVE TYP-ID(TYP-IX)  TO RPT-DTL-TYPEID
003330     MOVE FLD-NAME(TYP-IX, FLD-IX) TO RPT-DTL-FIELD
003340     MOVE FLD-COUNT(TYP-IX, FLD-IX) TO RPT-DTL-COUNT
003350
003360     IF  FLD-COUNT(TYP-IX, FLD-IX) = ZERO
003370         MOVE ZERO      TO RPT-DTL-AVERAGE
003380                           RPT-DTL-MINIMUM
003390                           RPT-DTL-MAXIMUM
003400         MOVE K-NO-DATA TO RPT-DTL-NODATA
003410     ELSE
003420         MOVE W-HOLD-AVERAGE            TO W-EDIT-AVERAGE
003430         MOVE FLD-MIN(TYP-IX, FLD-IX)   TO W-EDIT-MINIMUM
003440         MOVE FLD-MAX(TYP-IX, FLD-IX)   TO W-EDIT-MAXIMUM
003450         MOVE W-EDIT-AVERAGE            TO RPT-DTL-AVERAGE
003460         MOVE W-EDIT-MINIMUM            TO RPT-DTL-MINIMUM
003470         MOVE W-EDIT-MAXIMUM            TO RPT-DTL-MAXIMUM
003480         MOVE SPACES                    TO RPT-DTL-NODATA
003490     END-IF
003500
003510     PERFORM D200-CHECK-PAGE-BREAK
003520     MOVE RPT-DETAIL-LINE TO NM-RPT-RECORD
003530     WRITE NM-RPT-RECORD
003540     ADD 1 TO C2-LINE-COUNT
003550     .
003560 D140-99.
003570     EXIT.
003580******************************************************************
003590* Total line - snapshots processed and measurement records
003600* written, taken straight from the run counters
003610******************************************************************
003620 D300-PRINT-TOTAL-LINE SECTION.
003630 D300-00.
003640     MOVE SPACES             TO RPT-TOTAL-LINE
003650     MOVE NM-SNAPSHOT-COUNT  TO RPT-TOT-SNAPSHOTS
003660     MOVE NM-RECORD-COUNT    TO RPT-TOT-RECORDS
003670     MOVE RPT-BLANK-LINE     TO NM-RPT-RECORD
003680     WRITE NM-RPT-RECORD
003690     MOVE RPT-TOTAL-LINE     TO NM-RPT-RECORD
003700     WRITE NM-RPT-RECORD
003710     .
003720 D300-99.
003730     EXIT.
003740******************************************************************
003750* Standard heading - printed at page 1 and whenever the page
003760* breaks; carries source file, host and CPU count from NMCTAB1
003770******************************************************************
003780 C100-PRINT-HEADING SECTION.
003790 C100-00.
003800     ADD 1 TO C4-PAGE-NUMBER
003810     MOVE ZERO TO C2-LINE-COUNT
003820
003830     IF  TRACE-ON
003840         MOVE C4-PAGE-NUMBER TO W-PAGE-TRACE-NUM
003850         DISPLAY K-MODUL ": NEW PAGE " W-PAGE-TRACE-BYTE
003860     END-IF
003870
003880     MOVE SPACES           TO RPT-HEADING1
003890     MOVE C4-PAGE-NUMBER   TO RPT-H1-PAGE
003900     MOVE RPT-HEADING1     TO NM-RPT-RECORD
003910     WRITE NM-RPT-RECORD  AFTER ADVANCING TOP-OF-FORM
003920     ADD 1 TO C2-LINE-COUNT
003930
003940     MOVE SPACES           TO RPT-HEADING2
003950     MOVE NM-SOURCE-FILE   TO RPT-H2-SRCFILE
003960     MOVE NM-HOSTNAME      TO RPT-H2-HOST
003970     MOVE NM-FILE-CPUS     TO RPT-H2-CPUS
003980     MOVE RPT-HEADING2     TO NM-RPT-RECORD
003990     WRITE NM-RPT-RECORD
004000     ADD 1 TO C2-LINE-COUNT
004010
004020     MOVE RPT-BLANK-LINE   TO NM-RPT-RECORD
004030     WRITE NM-RPT-RECORD
004040     ADD 1 TO C2-LINE-COUNT
004050
004060     MOVE RPT-COLHDR       TO NM-RPT-RECORD
004070     WRITE NM-RPT-RECORD
004080     ADD 1 TO C2-LINE-COUNT
004090
004100     MOVE RPT-BLANK-LINE   TO NM-RPT-RECORD
004110     WRITE NM-RPT-RECORD
004120     ADD 1 TO C2-LINE-COUNT
004130     .
004140 C100-99.
004150     EXIT.
004160******************************************************************
004170* Page-break check - a fresh heading prints (and the line count
004180* resets) before the caller's own line is written, if the page is
004190* full
004200******************************************************************
004210 D200-CHECK-PAGE-BREAK SECTION.
004220 D200-00.
004230     IF  C2-LINE-COUNT >= C2-MAX-LINES
004240         PERFORM C100-PRINT-HEADING
004250     END-IF
004260     .
004270 D200-99.
004280     EXIT.
004290******************************************************************
004300* End NMRPT0M
004310******************************************************************
