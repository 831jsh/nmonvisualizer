000100*--------------------------------------------------------------------*
000110* NMCOUT1  --  output record layouts for the NMON batch suite
000120*--------------------------------------------------------------------*
000130* Last change :: 1998-11-30
000140* Last version:: A.02.00
000150*----------------------------------------------------------------*
000160* Vers.  | Date       | By  | Comment                            *
000170*--------|------------|-----|------------------------------------*
000180* A.00.00| 1991-02-04 | RFH | First cut - NMON output records
000190* A.01.00| 1994-08-19 | JW  | AGG-REC added (request BATCH-118)
000200* A.02.00| 1998-11-30 | KH  | Year-2000 review of date fields -
000210*        |            |     | no 2-digit year fields present,
000220*        |            |     | no change required
000230*--------------------------------------------------------------------*
000240*
000250* Carries the three record formats written by NMPRS0M and read by
000260* downstream programs (NMRPT0M and any ad-hoc reporting):
000270*   OUT-REC  - normalized measurement record   (Output 1)
000280*   AGG-REC  - process aggregate record        (Output 2)
000290*   RPT-...  - summary-report print lines      (Output 3)
000300*
000310*--------------------------------------------------------------------*
000320* OUT-REC - one record per (snapshot, type, field) - 80 bytes
000330*--------------------------------------------------------------------*
000340 01  OUT-REC.
000350     05  OUT-SNAPSHOT-ID         PIC X(06).
000360     05  OUT-TIMESTAMP           PIC X(20).
000370     05  OUT-TYPE-ID             PIC X(12).
000380     05  OUT-FIELD-NAME          PIC X(16).
000390     05  OUT-VALUE               PIC S9(09)V9(04).
000400     05  FILLER                  PIC X(13).
000410*--------------------------------------------------------------------*
000420* AGG-REC - process totals per (name, snapshot) - 80 bytes
000430*--------------------------------------------------------------------*
000440 01  AGG-REC.
000450     05  AGG-PROCESS-NAME        PIC X(20).
000460     05  AGG-SNAPSHOT-ID         PIC X(06).
000470     05  AGG-CPU-PCT             PIC S9(05)V9(02).
000480     05  AGG-USR-PCT             PIC S9(05)V9(02).
000490     05  AGG-SYS-PCT             PIC S9(05)V9(02).
000500     05  AGG-WAIT-PCT            PIC S9(05)V9(02).
000510     05  AGG-PROC-COUNT          PIC  9(04).
000520     05  FILLER                  PIC X(01).
000530*--------------------------------------------------------------------*
000540* Summary-report print lines - 132 bytes, RPT- prefix
000550*--------------------------------------------------------------------*
000560 01  RPT-HEADING1.
000570     05  FILLER                  PIC X(01)   VALUE SPACE.
000580     05  FILLER                  PIC X(26)   VALUE
000590             "NMON BATCH SUMMARY REPORT".
000600     05  FILLER                  PIC X(25)   VALUE SPACES.
000610     05  FILLER                  PIC X(05)   VALUE "PAGE ".
000620     05  RPT-H1-PAGE             PIC ZZ9.
000630     05  FILLER                  PIC X(72)   VALUE SPACES.
000640 01  RPT-HEADING2.
000650     05  FILLER                  PIC X(13)   VALUE "SOURCE FILE: ".
000660     05  RPT-H2-SRCFILE          PIC X(20).
000670     05  FILLER                  PIC X(12)   VALUE SPACES.
000680     05  FILLER                  PIC X(06)   VALUE "HOST: ".
000690     05  RPT-H2-HOST             PIC X(20).
000700     05  FILLER                  PIC X(03)   VALUE SPACES.
000710     05  FILLER                  PIC X(06)   VALUE "CPUS: ".
000720     05  RPT-H2-CPUS             PIC ZZ9.
000730     05  FILLER                  PIC X(49)   VALUE SPACES.
000740 01  RPT-BLANK-LINE              PIC X(132)  VALUE SPACES.
000750 01  RPT-COLHDR.
000760     05  FILLER                  PIC X(14)   VALUE "TYPE ID".
000770     05  FILLER                  PIC X(18)   VALUE "FIELD NAME".
000780     05  FILLER                  PIC X(10)   VALUE "COUNT".
000790     05  FILLER                  PIC X(15)   VALUE "AVERAGE".
000800     05  FILLER                  PIC X(15)   VALUE "MINIMUM".
000810     05  FILLER                  PIC X(15)   VALUE "MAXIMUM".
000820     05  FILLER                  PIC X(45)   VALUE SPACES.
000830 01  RPT-DETAIL-LINE.
000840     05  RPT-DTL-TYPEID          PIC X(14).
000850     05  RPT-DTL-FIELD           PIC X(18).
000860     05  RPT-DTL-COUNT           PIC ZZZZ9.
000870     05  FILLER                  PIC X(05)   VALUE SPACES.
000880     05  RPT-DTL-AVERAGE         PIC ZZZ,ZZ9.99.
000890     05  FILLER                  PIC X(04)   VALUE SPACES.
000900     05  RPT-DTL-MINIMUM         PIC ZZZ,ZZ9.99.
000910     05  FILLER                  PIC X(04)   VALUE SPACES.
000920     05  RPT-DTL-MAXIMUM         PIC ZZZ,ZZ9.99.
000930     05  RPT-DTL-NODATA          PIC X(09).
000940     05  FILLER                  PIC X(28)   VALUE SPACES.
000950 01  RPT-BREAK-LINE.
000960     05  FILLER                  PIC X(02)   VALUE SPACES.
000970     05  FILLER                  PIC X(11)   VALUE "** TYPE ".
000980     05  RPT-BRK-TYPEID          PIC X(12).
000990     05  FILLER                  PIC X(19)   VALUE
001000             "FIELDS REPORTED: ".
001010     05  RPT-BRK-COUNT           PIC ZZZ9.
001020     05  FILLER                  PIC X(82)   VALUE SPACES.
001030 01  RPT-TOTAL-LINE.
001040     05  FILLER                  PIC X(03)   VALUE SPACES.
001050     05  FILLER                  PIC X(19)   VALUE
001060             "*** TOTAL SNAPSHOTS: ".
001070     05  RPT-TOT-SNAPSHOTS       PIC ZZZZ9.
001080     05  FILLER                  PIC X(03)   VALUE SPACES.
001090     05  FILLER                  PIC X(26)   VALUE
001100             "TOTAL MEASUREMENT RECORDS: ".
001110     05  RPT-TOT-RECORDS         PIC ZZZZZZ9.
001120     05  FILLER                  PIC X(52)   VALUE SPACES.
001130*--------------------------------------------------------------------*
001140* End NMCOUT1
001150*--------------------------------------------------------------------*
