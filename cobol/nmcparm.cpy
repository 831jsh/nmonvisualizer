000100*--------------------------------------------------------------------*
000110* NMCPARM  --  CALL linkage layouts for the NMON batch suite
000120*--------------------------------------------------------------------*
000130* Last change :: 2004-06-25
000140* Last version:: A.01.00
000150*----------------------------------------------------------------*
000160* Vers.  | Date       | By  | Comment                            *
000170*--------|------------|-----|------------------------------------*
000180* A.00.00| 1991-02-04 | RFH | First cut
000190* A.01.00| 2004-06-25 | PDR | LP-OUT-FILE, LP-AGG-FILE and LR-DATA/
000200*        |            |     | LR-RPT-FILE dropped - review found
000210*        |            |     | NMPRS0M and NMRPT0M never read them,
000220*        |            |     | they SELECT their own fixed logical
000230*        |            |     | names, so the linkage was implying a
000240*        |            |     | file-name configurability the run
000250*        |            |     | does not have (ticket NMON-112)
000260*--------------------------------------------------------------------*
000270*
000280* LINK-PARSE-REC  is passed by NMDRV0O to NMPRS0M (Units 1 and 2).
000290* LINK-RPT-REC    is passed by NMDRV0O to NMRPT0M (Unit 3).
000300* Both follow the shop's usual CALL-linkage shape: a small header
000310* (command/return code) followed by the data proper - NMRPT0M takes
000320* none of its own (it SELECTs NMONRPT directly), so LINK-RPT-REC is
000330* header only.
000340*
000350*--------------------------------------------------------------------*
000360 01  LINK-PARSE-REC.
000370     05  LP-HDR.
000380         10  LP-RC               PIC S9(04) COMP.
000390         10  FILLER              PIC X(02).
000400*                0    = OK
000410*                9999 = abend - no ZZZZ snapshot line found in the
000420*                       header phase (BATCH FLOW step 3)
000430     05  LP-DATA.
000440         10  LP-NMON-FILE        PIC X(36).
000450         10  FILLER              PIC X(80).
000460*--------------------------------------------------------------------*
000470 01  LINK-RPT-REC.
000480     05  LR-HDR.
000490         10  LR-RC               PIC S9(04) COMP.
000500         10  FILLER              PIC X(02).
000510*                0    = OK
000520*--------------------------------------------------------------------*
000530* End NMCPARM
000540*--------------------------------------------------------------------*
