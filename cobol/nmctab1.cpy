000100*--------------------------------------------------------------------*
000110* NMCTAB1  --  shared accumulator tables for the NMON batch suite
000120*--------------------------------------------------------------------*
000130* Last change :: 2004-08-11
000140* Last version:: A.06.00
000150*----------------------------------------------------------------*
000160* Vers.  | Date       | By  | Comment                            *
000170*--------|------------|-----|------------------------------------*
000180* A.00.00| 1991-02-04 | RFH | First cut
000190* A.01.00| 1992-07-22 | RFH | Process table added (checkpoint
000200*        |            |     | restart study, never carried
000210*        |            |     | forward - superseded by A.02.00)
000220* A.02.00| 1994-08-19 | JW  | Process-aggregate table added
000230*        |            |     | (request BATCH-118)
000240* A.03.00| 1998-11-30 | KH  | Year-2000 review - PRC-CUR-SNAPSHOT
000250*        |            |     | and TYP-ID stay alphanumeric, no
000260*        |            |     | packed-date fields in this copybook
000270* A.04.00| 2004-06-17 | PDR | PRC-UARG-SWITCH added so NMPRS0M can
000280*        |            |     | tell a UARG-supplied command line
000290*        |            |     | from the TOP-seeded default, needed
000300*        |            |     | to detect pid reuse correctly
000310*        |            |     | (ticket NMON-107)
000320* A.05.00| 2004-06-25 | PDR | FLD-CUR-VALUE/FLD-CUR-SWITCH added -
000330*        |            |     | audit found Output 1 was only ever
000340*        |            |     | written once, at end of file, with a
000350*        |            |     | run-wide average under the last
000360*        |            |     | snapshot's id; these carry the value
000370*        |            |     | measured for the snapshot being built
000380*        |            |     | so NMPRS0M can write a proper OUT-REC
000390*        |            |     | at each snapshot close (ticket
000400*        |            |     | NMON-112)
000410* A.06.00| 2004-08-11 | MKL | NM-SYSINFO-TABLE added - BBB/BBBP
000420*        |            |     | lines were falling through unclassi-
000430*        |            |     | fied and had nowhere to be kept once
000440*        |            |     | NMPRS0M started recognizing them
000450*        |            |     | (ticket NMON-120)
000460*--------------------------------------------------------------------*
000470*
000480* NM-TABLES is declared IS EXTERNAL so that NMPRS0M (which builds the
000490* tables during the parse) and NMRPT0M (which only reads them when it
000500* prints the summary report) can COPY this same member and share one
000510* copy of working storage for the run unit - the same technique this
000520* shop uses for SRC-LINES-BUFFER between SSFANO0M and its caller.
000530*
000540* Table sizing (fixed - recompile and relink both NMPRS0M and NMRPT0M
000550* if a limit below has to move):
000560*    NM-TYPE-ENTRY    - 40 data types, 24 fields per type
000570*    NM-PROC-ENTRY    - 300 concurrently open TOP process entities
000580*    NM-AGG-ENTRY     - 300 distinct process (command) names
000590*    NM-PROC-FIELD-ENTRY - 20 process metric fields (from the TOP
000600*                          header line, %Wait included)
000610*    NM-SYSINFO-ENTRY - 30 BBB/BBBP system-information keys
000620*--------------------------------------------------------------------*
000630 01  NM-TABLES IS EXTERNAL.
000640*--------------------------------------------------------------------*
000650*    File-level metadata (BATCH FLOW step 2, rules R6)
000660*--------------------------------------------------------------------*
000670     05  NM-FILE-INFO.
000680         10  NM-SOURCE-FILE      PIC X(20).
000690         10  NM-HOSTNAME         PIC X(20).
000700         10  NM-OS-NAME          PIC X(16).
000710         10  NM-ARCH-NAME        PIC X(16).
000720         10  NM-FILE-CPUS        PIC 9(03) COMP.
000730         10  NM-AIX-SWITCH       PIC X(01).
000740             88  NM-AIX-SYSTEM       VALUE "Y".
000750             88  NM-NON-AIX-SYSTEM   VALUE "N".
000760         10  FILLER              PIC X(10).
000770*--------------------------------------------------------------------*
000780*    System-information text (BATCH FLOW step 2) - one entry per
000790*    BBB/BBBP key, text appended to as further lines for that key
000800*    arrive; this system does not print it, only carries it forward
000810*    the way the shop's other batch programs keep header text they
000820*    are handed but do not report on
000830*--------------------------------------------------------------------*
000840     05  NM-SYSINFO-TABLE.
000850         10  NM-SYSINFO-COUNT    PIC 9(03) COMP.
000860         10  NM-SYSINFO-ENTRY OCCURS 30 TIMES
000870                               INDEXED BY SIN-IX.
000880             15  SIN-KEY             PIC X(12).
000890             15  SIN-TEXT            PIC X(80).
000900             15  FILLER              PIC X(04).
000910*--------------------------------------------------------------------*
000920*    Run totals (BATCH FLOW - accumulators / control breaks)
000930*--------------------------------------------------------------------*
000940     05  NM-COUNTERS.
000950         10  NM-SNAPSHOT-COUNT   PIC 9(07) COMP.
000960         10  NM-LINES-READ       PIC 9(07) COMP.
000970         10  NM-LINES-SKIPPED    PIC 9(07) COMP.
000980         10  NM-RECORD-COUNT     PIC 9(07) COMP.
000990         10  FILLER              PIC X(08).
001000*--------------------------------------------------------------------*
001010*    Working snapshot (rule R1, BATCH FLOW step 4)
001020*--------------------------------------------------------------------*
001030     05  NM-SNAPSHOT-CURRENT.
001040         10  NM-CUR-SNAPID       PIC X(06).
001050         10  NM-CUR-TIMESTAMP    PIC X(20).
001060         10  NM-CUR-CPU-COUNT    PIC 9(03) COMP.
001070         10  NM-ZZZZ-SWITCH      PIC X(01).
001080             88  NM-ZZZZ-SEEN        VALUE "Y".
001090             88  NM-ZZZZ-NOT-SEEN    VALUE "N".
001100         10  FILLER              PIC X(10).
001110*--------------------------------------------------------------------*
001120*    Data-type table (rules R2, R3, R3a, R6, R9, R10, R11)
001130*    one entry per data-type id (CPU_ALL, MEM, DISKBUSY, ...)
001140*--------------------------------------------------------------------*
001150     05  NM-TYPE-TABLE.
001160         10  NM-TYPE-COUNT       PIC 9(04) COMP.
001170         10  NM-TYPE-ENTRY OCCURS 40 TIMES
001180                           INDEXED BY TYP-IX.
001190             15  TYP-ID              PIC X(12).
001200             15  TYP-NAME            PIC X(30).
001210             15  TYP-SKIP-COLS       PIC 9(02) COMP.
001220*                    R3a - RAWLPAR skips 2, RAWCPUTOTAL skips 1
001230             15  TYP-FIELD-COUNT     PIC 9(03) COMP.
001240             15  TYP-FIELD-ENTRY OCCURS 24 TIMES
001250                                 INDEXED BY FLD-IX.
001260                 20  FLD-NAME            PIC X(16).
001270                 20  FLD-SUM             PIC S9(09)V9(04).
001280                 20  FLD-COUNT           PIC 9(07) COMP.
001290                 20  FLD-MIN             PIC S9(09)V9(04).
001300                 20  FLD-MAX             PIC S9(09)V9(04).
001310                 20  FLD-SEEN-SWITCH     PIC X(01).
001320                     88  FLD-EVER-SEEN       VALUE "Y".
001330                 20  FLD-CUR-VALUE       PIC S9(09)V9(04).
001340*                    the value measured for the snapshot now being
001350*                    built - reset to zero as each OUT-REC is written
001360*                    at snapshot close, distinct from FLD-SUM/-COUNT
001370*                    which stay run-wide for NMRPT0M's average (R10)
001380                 20  FLD-CUR-SWITCH      PIC X(01).
001390                     88  FLD-CUR-SEEN        VALUE "Y".
001400             15  FILLER              PIC X(04).
001410*--------------------------------------------------------------------*
001420*    Process field list, taken from the TOP header line (rule R5)
001430*--------------------------------------------------------------------*
001440     05  NM-PROC-FIELD-LIST.
001450         10  NM-PROC-FIELD-COUNT PIC 9(03) COMP.
001460         10  NM-PROC-FIELD-ENTRY OCCURS 20 TIMES
001470                                 INDEXED BY PFX-IX
001480                                 PIC X(16).
001490         10  FILLER              PIC X(08).
001500*--------------------------------------------------------------------*
001510*    Open process entities (rules R4, R5a, R7)
001520*    one entry per (pid, command) - a pid reused under a different
001530*    command line closes its old entry and opens a new one
001540*--------------------------------------------------------------------*
001550     05  NM-PROCESS-TABLE.
001560         10  NM-PROC-COUNT       PIC 9(04) COMP.
001570         10  NM-PROC-ENTRY OCCURS 300 TIMES
001580                           INDEXED BY PRC-IX.
001590             15  PRC-PID             PIC 9(07) COMP.
001600             15  PRC-NAME            PIC X(20).
001610             15  PRC-CMDLINE         PIC X(60).
001620             15  PRC-STATUS-SWITCH   PIC X(01).
001630                 88  PRC-ACTIVE          VALUE "A".
001640                 88  PRC-CLOSED          VALUE "C".
001650             15  PRC-CUR-SNAPSHOT    PIC X(06).
001660             15  PRC-DATA-SWITCH     PIC X(01).
001670                 88  PRC-HAS-DATA        VALUE "Y".
001680             15  PRC-UARG-SWITCH     PIC X(01).
001690                 88  PRC-UARG-SEEN       VALUE "Y".
001700             15  PRC-CUR-VALUE OCCURS 20 TIMES
001710                               PIC S9(09)V9(04).
001720             15  FILLER              PIC X(05).
001730*--------------------------------------------------------------------*
001740*    Process aggregate table (rule R8) - one entry per distinct
001750*    process (command) name, summed across all entities sharing
001760*    the name at the snapshot being closed out
001770*--------------------------------------------------------------------*
001780     05  NM-AGG-TABLE.
001790         10  NM-AGG-COUNT        PIC 9(04) COMP.
001800         10  NM-AGG-ENTRY OCCURS 300 TIMES
001810                          INDEXED BY AGX-IX.
001820             15  AGG-NAME            PIC X(20).
001830             15  AGG-VALUE OCCURS 20 TIMES
001840                          PIC S9(09)V9(04).
001850             15  AGG-CONTRIB-COUNT   PIC 9(04) COMP.
001860             15  FILLER              PIC X(06).
001870*--------------------------------------------------------------------*
001880     05  FILLER                  PIC X(20).
001890*--------------------------------------------------------------------*
001900* End NMCTAB1
001910*--------------------------------------------------------------------*
