000100*--------------------------------------------------------------------*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     NMPRS0M.
000130 AUTHOR.         R F HARTMANN.
000140 INSTALLATION.   SYSTEMS PROGRAMMING - CAPACITY GROUP.
000150 DATE-WRITTEN.   1991-02-04.
000160 DATE-COMPILED.
000170 SECURITY.       NON-CONFIDENTIAL.
000180*--------------------------------------------------------------------*
000190* NMPRS0M  --  NMON capture parser / accumulator
000200*--------------------------------------------------------------------*
000210* Last change :: 2004-08-11
000220* Last version:: A.11.00
000230*----------------------------------------------------------------*
000240* Vers.  | Date       | By  | Comment                            *
000250*--------|------------|-----|------------------------------------*
000260* A.00.00| 1991-02-04 | RFH | First cut - header/data phase split,
000270*        |            |     | reads the NMON file line sequential
000280*        |            |     | and edits AAA/BBB header lines
000290* A.01.00| 1991-09-12 | RFH | ZZZZ timestamp line recognized, one
000300*        |            |     | snapshot opened per ZZZZ line
000310* A.02.00| 1992-07-22 | RFH | Measurement lines matched against
000320*        |            |     | the type table, values summed/
000330*        |            |     | counted/min/maxed per field
000340* A.03.00| 1994-08-19 | JW  | TOP process lines and process
000350*        |            |     | aggregate table added (request
000360*        |            |     | BATCH-118); Output 2 written at
000370*        |            |     | snapshot close
000380* A.04.00| 1996-03-01 | DQM | Short measurement records padded
000390*        |            |     | with zero and a warning logged
000400*        |            |     | instead of being rejected (ticket
000410*        |            |     | NMON-42)
000420* A.05.00| 1996-03-01 | DQM | RAWLPAR/RAWCPUTOTAL skip-column
000430*        |            |     | handling added (ticket NMON-42)
000440* A.06.00| 1998-11-30 | KH  | Year-2000 review - OUT-TIMESTAMP is
000450*        |            |     | carried alphanumeric straight from
000460*        |            |     | the ZZZZ line, four-digit year is
000470*        |            |     | already supplied by NMON, no change
000480* A.06.01| 1999-09-01 | KH  | Y2K contingency test - re-ran 1997,
000490*        |            |     | 1999 and 2000 capture files, totals
000500*        |            |     | matched the prior run
000510* A.07.00| 2003-02-10 | TS  | AVM-IN-MB, NO-PBUF-COUNT, NO-PSBUF-
000520*        |            |     | COUNT and NO-JFS2-FSBUF-COUNT types
000530*        |            |     | dropped from the type table - kernel
000540*        |            |     | buffer counters, not used downstream
000550*        |            |     | (ticket NMON-91)
000560* A.08.00| 2004-06-17 | PDR | Capacity audit found Output 2 CPU/
000570*        |            |     | USR/SYS/WAIT columns did not agree
000580*        |            |     | with sar for the same interval -
000590*        |            |     | traced to TOP/UARG token pick-off:
000600*        |            |     | process field list was not dropping
000610*        |            |     | TOP/pid/Time and was appending %Wait
000620*        |            |     | last instead of as the 4th field;
000630*        |            |     | D120 was reading %CPU into the name
000640*        |            |     | field and starting values at the
000650*        |            |     | wrong column; %Wait formula was
000660*        |            |     | 100-CPU% instead of CPU%-USR%-SYS%;
000670*        |            |     | UARG had pid and Tnnnn transposed;
000680*        |            |     | ZZZZ field-count/time-format edit
000690*        |            |     | and the "bad value stops the rest
000700*        |            |     | of the line" edit (rule per BATCH-
000710*        |            |     | 118 follow-up) were both missing.
000720*        |            |     | All six corrected (ticket NMON-107)
000730* A.09.00| 2004-06-25 | PDR | Same audit, second pass: E110 was only
000740*        |            |     | ever called once, from B100 at end of
000750*        |            |     | file, and wrote FLD-SUM/FLD-COUNT (the
000760*        |            |     | run-wide average) under whatever
000770*        |            |     | snapshot happened to be current when
000780*        |            |     | the file ended - Output 1 collapsed to
000790*        |            |     | one mislabeled row per field instead
000800*        |            |     | of a row per snapshot.  E110 now runs
000810*        |            |     | from E100 at every snapshot close and
000820*        |            |     | writes that snapshot's own reading
000830*        |            |     | (new FLD-CUR-VALUE in NMCTAB1); FLD-
000840*        |            |     | SUM/-COUNT/-MIN/-MAX stay run-wide for
000850*        |            |     | NMRPT0M as before.  Also: NM-CUR-
000860*        |            |     | TIMESTAMP was being built ZZZZ,Tnnnn,
000870*        |            |     | time,date and truncated past 20 bytes;
000880*        |            |     | now just time-space-date, as OUT-
000890*        |            |     | TIMESTAMP is documented.  D110-EXIT
000900*        |            |     | label restored - the two new ZZZZ
000910*        |            |     | edits added under NMON-107 branched to
000920*        |            |     | it before it existed (ticket NMON-112)
000930* A.10.00| 2004-08-03 | MKL | Field-audit found D141 was resetting
000940*        |            |     | C4-START (the field-loop base D140
000950*        |            |     | steps through) every time it scanned a
000960*        |            |     | value for a leading minus sign -
000970*        |            |     | every field after the first in a type
000980*        |            |     | picked up the wrong column once a
000990*        |            |     | negative value had been seen.  D141
001000*        |            |     | now uses its own C4-SIGNCOL and leaves
001010*        |            |     | C4-START alone (ticket NMON-118)
001020* A.11.00| 2004-08-11 | MKL | Type-table review turned up two more:
001030*        |            |     | C150 was never copying the header
001040*        |            |     | line's name token into TYP-NAME, only
001050*        |            |     | blanking it, and was starting the
001060*        |            |     | field-name pick-off one column short
001070*        |            |     | because it did not allow for that name
001080*        |            |     | token being there - fixed, and the
001090*        |            |     | host-name-in-type-name strip called
001100*        |            |     | for by rule R6 (C155, new) is now
001110*        |            |     | actually done (ticket NMON-119).  Also,
001120*        |            |     | D000 was only recognizing the literal
001130*        |            |     | "BBB," tag - a BBBP line fell through
001140*        |            |     | as unclassified and was being defined
001150*        |            |     | as a bogus data type by C150.  D000 now
001160*        |            |     | matches any BBB-prefixed tag, and C112/
001170*        |            |     | C113/C116-C119 (new) build the system-
001180*        |            |     | info table BATCH FLOW step 2 calls for
001190*        |            |     | (ticket NMON-120)
001200*----------------------------------------------------------------*
001210*
001220* Program description
001230* --------------------
001240*
001250* Reads one NMON capture file line at a time.  While the header
001260* phase is active (before the first ZZZZ line is seen) the AAA,
001270* BBB and per-type column-header lines are edited to build the
001280* data-type table and the process field list.  Once the data
001290* phase starts, ZZZZ lines open a new snapshot, measurement lines
001300* accumulate sum/count/min/max per (type, field), TOP lines and
001310* UARG lines maintain the open process table, and the snapshot
001320* close (next ZZZZ or end of file) writes the process aggregate
001330* records for the snapshot just finished.  At end of file the
001340* normalized measurement records (Output 1) are written from the
001350* finished type table and the last snapshot's aggregates (Output
001360* 2) are written before control returns to NMDRV0O.
001370*
001380******************************************************************
001390 ENVIRONMENT DIVISION.
001400 CONFIGURATION SECTION.
001410 SOURCE-COMPUTER.  TANDEM-CLASS.
001420 OBJECT-COMPUTER.  TANDEM-CLASS.
001430 SPECIAL-NAMES.
001440     C01 IS TOP-OF-FORM
001450     UPSI-0 IS TRACE-SWITCH
001460         ON STATUS IS TRACE-ON
001470     CLASS NUMERIC-TEXT IS "0123456789".
001480 INPUT-OUTPUT SECTION.
001490 FILE-CONTROL.
001500     SELECT NM-CAPTURE-FILE  ASSIGN TO NMONIN
001510         FILE STATUS IS NM-CAPTURE-STATUS.
001520     SELECT NM-OUT-FILE      ASSIGN TO NMONOUT
001530         FILE STATUS IS NM-OUT-STATUS.
001540     SELECT NM-AGG-FILE      ASSIGN TO NMONAGG
001550         FILE STATUS IS NM-AGG-STATUS.
001560*
001570 DATA DIVISION.
001580 FILE SECTION.
001590*--------------------------------------------------------------------*
001600* NMON capture file - variable-length source lines, the pack's own
001610* longest observed line (TOP data with 20 process fields) sets the
001620* upper bound; this mirrors SSFANO0M's SOURCE-RECORD/REC-LEN pair
001630*--------------------------------------------------------------------*
001640 FD  NM-CAPTURE-FILE
001650     RECORD IS VARYING IN SIZE FROM 1 TO 512 CHARACTERS
001660         DEPENDING ON NM-REC-LEN
001670     LABEL RECORDS ARE STANDARD.
001680 01  NM-CAPTURE-LINE            PIC X(512).
001690*
001700 FD  NM-OUT-FILE
001710     LABEL RECORDS ARE STANDARD
001720     RECORD CONTAINS 80 CHARACTERS.
001730 01  NM-OUT-RECORD              PIC X(80).
001740*
001750 FD  NM-AGG-FILE
001760     LABEL RECORDS ARE STANDARD
001770     RECORD CONTAINS 80 CHARACTERS.
001780 01  NM-AGG-RECORD              PIC X(80).
001790*
001800 WORKING-STORAGE SECTION.
001810*--------------------------------------------------------------------*
001820* COMP fields: prefix Cn, n = number of digits
001830*--------------------------------------------------------------------*
001840 01          COMP-FELDER.
001850     05      NM-REC-LEN          PIC S9(04) COMP.
001860     05      C4-IX               PIC S9(04) COMP.
001870     05      C4-IX2              PIC S9(04) COMP.
001880     05      C4-COL              PIC S9(04) COMP.
001890     05      C4-START            PIC S9(04) COMP.
001900     05      C4-CMDCOL           PIC S9(04) COMP.
001910     05      C4-SIGNCOL          PIC S9(04) COMP.
001920*                    local to D141 - scan-start column past a leading
001930*                    minus sign; kept off C4-START so D141 does not
001940*                    clobber the field-loop base D140 is stepping
001950*                    through (ticket NMON-118)
001960     05      C9-COUNT            PIC S9(09) COMP.
001970     05      FILLER              PIC X(04).
001980*--------------------------------------------------------------------*
001990* DISPLAY fields: prefix D
002000*--------------------------------------------------------------------*
002010 01          DISPLAY-FELDER.
002020     05      D-NUM4              PIC -9(04).
002030     05      D-NUM9              PIC -9(09).
002040     05      FILLER              PIC X(04).
002050*--------------------------------------------------------------------*
002060* Constant fields: prefix K
002070*--------------------------------------------------------------------*
002080 01          KONSTANTE-FELDER.
002090     05      K-MODUL             PIC X(08)   VALUE "NMPRS0M".
002100     05      K-COMMA             PIC X(01)   VALUE ",".
002110     05      K-IGNORE-COUNT      PIC 9(02)   VALUE 4.
002120     05      K-IGNORE-TABLE.
002130         10  FILLER              PIC X(16)   VALUE "AVM-IN-MB".
002140         10  FILLER              PIC X(16)   VALUE "NO-PBUF-COUNT".
002150         10  FILLER              PIC X(16)   VALUE "NO-PSBUF-COUNT".
002160         10  FILLER              PIC X(16)   VALUE
002170                                        "NO-JFS2-FSBUF-COUNT".
002180     05      K-IGNORE-REDEF REDEFINES K-IGNORE-TABLE.
002190         10  K-IGNORE-ENTRY      PIC X(16)   OCCURS 4 TIMES.
002200     05      FILLER              PIC X(04).
002210*--------------------------------------------------------------------*
002220* Condition fields
002230*--------------------------------------------------------------------*
002240 01          SCHALTER.
002250     05      NM-CAPTURE-STATUS   PIC X(02).
002260         88  NM-CAPTURE-OK                   VALUE "00".
002270         88  NM-CAPTURE-EOF                  VALUE "10".
002280     05      NM-OUT-STATUS       PIC X(02).
002290         88  NM-OUT-OK                       VALUE "00".
002300     05      NM-AGG-STATUS       PIC X(02).
002310         88  NM-AGG-OK                       VALUE "00".
002320     05      PRG-STATUS          PIC 9.
002330         88  PRG-OK                          VALUE ZERO.
002340         88  PRG-ABBRUCH                     VALUE 2.
002350     05      NM-HEADER-SWITCH    PIC X(01)   VALUE "Y".
002360         88  NM-IN-HEADER-PHASE               VALUE "Y".
002370         88  NM-IN-DATA-PHASE                 VALUE "N".
002380     05      NM-RECTYPE-SWITCH   PIC X(04)   VALUE SPACES.
002390         88  NM-REC-IS-ZZZZ                   VALUE "ZZZZ".
002400         88  NM-REC-IS-TOP                    VALUE "TOP".
002410         88  NM-REC-IS-UARG                   VALUE "UARG".
002420         88  NM-REC-IS-ERROR                  VALUE "ERRO".
002430         88  NM-REC-IS-TYPHDR                 VALUE "THDR".
002440         88  NM-REC-IS-AAABBB                 VALUE "AAAB".
002450         88  NM-REC-IS-MEASURE                VALUE "MEAS".
002460         88  NM-REC-IS-UNKNOWN                VALUE "UNKN".
002470     05      NM-NEGATIVE-SWITCH  PIC X(01)   VALUE "N".
002480         88  NM-VALUE-NEGATIVE                VALUE "Y".
002490     05      NM-BAD-DATA-SWITCH  PIC X(01)   VALUE "N".
002500         88  NM-BAD-DATA                      VALUE "Y".
002510     05      NM-LINE-ABORT-SWITCH PIC X(01)  VALUE "N".
002520         88  NM-LINE-ABORT                    VALUE "Y".
002530     05      FILLER              PIC X(02).
002540*--------------------------------------------------------------------*
002550* Further work fields: prefix W
002560*--------------------------------------------------------------------*
002570 01          WORK-FELDER.
002580     05      W-TAG-COUNT         PIC S9(04) COMP.
002590     05      W-TAG-TABLE.
002600         10  W-TAG-ENTRY OCCURS 30 TIMES INDEXED BY W-TAG-IX
002610                         PIC X(20).
002620     05      W-TYPE-ID           PIC X(12).
002630     05      W-EDIT-TEXT         PIC X(20).
002640     05      W-EDIT-VALUE        PIC S9(09)V9(04).
002650     05      W-PID-COMP          PIC 9(07) COMP.
002660     05      W-PROCNAME          PIC X(20).
002670     05      W-CMDLINE-TEXT      PIC X(60).
002680     05      W-VALUE-STAGE-COUNT PIC S9(04) COMP.
002690     05      W-VALUE-STAGE OCCURS 20 TIMES
002700                           PIC S9(09)V9(04).
002710     05      W-STRIP-HOLD        PIC X(30).
002720*                    scratch copy of a type name while the host
002730*                    name is being cut back out of it (NMON-119)
002740     05      W-SYSINFO-KEY       PIC X(12).
002750     05      W-SYSINFO-TEXT      PIC X(80).
002760     05      W-SYSINFO-HOLD      PIC X(80).
002770     05      W-SYSINFO-PTR       PIC S9(04) COMP.
002780*                    BBB/BBBP system-info accumulation (NMON-120)
002790     05      FILLER              PIC X(04).
002800*--------------------------------------------------------------------*
002810* Field-column redefinition of an incoming CSV line - the shop's
002820* usual habit of REDEFINES over a working line for column pick-off,
002830* here used to peel the record-type tag off the front of the line
002840*--------------------------------------------------------------------*
002850 01          NM-LINE-WORK.
002860     05      NM-LINE-TEXT        PIC X(512).
002870 01          NM-LINE-TAG REDEFINES NM-LINE-WORK.
002880     05      NM-LINE-TAG-4       PIC X(04).
002890     05      FILLER              PIC X(508).
002900 01          NM-LINE-BYCHAR REDEFINES NM-LINE-WORK.
002910     05      NM-LINE-CHAR        PIC X(01) OCCURS 512 TIMES.
002920*--------------------------------------------------------------------*
002930 COPY NMCPARM.
002940 COPY NMCTAB1.
002950 COPY NMCOUT1.
002960*--------------------------------------------------------------------*
002970 LINKAGE SECTION.
002980 01  LINK-DUMMY                  PIC X(01).
002990*--------------------------------------------------------------------*
003000 PROCEDURE DIVISION USING LINK-PARSE-REC.
003010******************************************************************
003020* Control section
003030******************************************************************
003040 A100-STEUERUNG SECTION.
003050 A100-00.
003060     PERFORM B000-VORLAUF
003070
003080     IF  NOT PRG-ABBRUCH
003090         PERFORM B100-VERARBEITUNG
003100     END-IF
003110
003120     PERFORM B090-ENDE
003130     EXIT PROGRAM
003140     .
003150 A100-99.
003160     EXIT.
003170******************************************************************
003180* Setup - open files, initialize tables
003190******************************************************************
003200 B000-VORLAUF SECTION.
003210 B000-00.
003220     PERFORM C000-INIT
003230
003240     OPEN INPUT  NM-CAPTURE-FILE
003250     IF  NOT NM-CAPTURE-OK
003260         DISPLAY K-MODUL ": OPEN NMONIN FAILED, STATUS "
003270                 NM-CAPTURE-STATUS
003280         SET PRG-ABBRUCH TO TRUE
003290         MOVE 9999 TO LP-RC
003300         GO TO B000-EXIT
003310     END-IF
003320
003330     OPEN OUTPUT NM-OUT-FILE
003340     OPEN OUTPUT NM-AGG-FILE
003350
003360     PERFORM D010-READ-NEXT-LINE
003370     .
003380 B000-EXIT.
003390     EXIT SECTION.
003400 B000-99.
003410     EXIT.
003420******************************************************************
003430* Termination - close files
003440******************************************************************
003450 B090-ENDE SECTION.
003460 B090-00.
003470     IF  NM-CAPTURE-OK OR NM-CAPTURE-EOF
003480         CLOSE NM-CAPTURE-FILE
003490     END-IF
003500     CLOSE NM-OUT-FILE
003510     CLOSE NM-AGG-FILE
003520
003530     IF  TRACE-ON
003540         MOVE NM-LINES-READ    TO D-NUM9
003550         DISPLAY K-MODUL ": LINES READ    " D-NUM9
003560         MOVE NM-LINES-SKIPPED TO D-NUM9
003570         DISPLAY K-MODUL ": LINES SKIPPED " D-NUM9
003580         MOVE NM-RECORD-COUNT  TO D-NUM9
003590         DISPLAY K-MODUL ": RECORDS OUT   " D-NUM9
003600     END-IF
003610     .
003620 B090-99.
003630     EXIT.
003640******************************************************************
003650* Main line loop - header phase then data phase, one physical
003660* line per iteration until end of file
003670******************************************************************
003680 B100-VERARBEITUNG SECTION.
003690 B100-00.
003700 B100-LOOP.
003710     IF  NM-CAPTURE-EOF
003720         GO TO B100-EOF
003730     END-IF
003740
003750     ADD 1 TO NM-LINES-READ
003760
003770     PERFORM D000-CLASSIFY-LINE
003780
003790     IF  NM-IN-HEADER-PHASE
003800         PERFORM C100-HEADER-PHASE
003810     ELSE
003820         PERFORM D100-DATA-PHASE
003830     END-IF
003840
003850     PERFORM D010-READ-NEXT-LINE
003860     GO TO B100-LOOP
003870     .
003880 B100-EOF.
003890     IF  NM-IN-HEADER-PHASE
003900*                header phase never left - no ZZZZ line ever seen
003910         SET PRG-ABBRUCH TO TRUE
003920         MOVE 9999 TO LP-RC
003930         GO TO B100-EXIT
003940     END-IF
003950
003960     PERFORM E100-FINALIZE-SNAPSHOT
003970     .
003980 B100-EXIT.
003990     EXIT SECTION.
004000 B100-99.
004010     EXIT.
004020******************************************************************
004030* Field and table initialization
004040******************************************************************
004050 C000-INIT SECTION.
004060 C000-00.
004070     MOVE ZERO   TO NM-REC-LEN
004080     INITIALIZE SCHALTER
004090                WORK-FELDER
004100                NM-FILE-INFO
004110                NM-COUNTERS
004120                NM-SNAPSHOT-CURRENT
004130                NM-TYPE-TABLE
004140                NM-PROC-FIELD-LIST
004150                NM-PROCESS-TABLE
004160                NM-AGG-TABLE
004170     SET NM-IN-HEADER-PHASE  TO TRUE
004180     SET NM-ZZZZ-NOT-SEEN    TO TRUE
004190     MOVE LP-NMON-FILE TO NM-SOURCE-FILE
004200     .
004210 C000-99.
004220     EXIT.
004230******************************************************************
004240* Header phase - AAA / BBB lines and per-type column headers
004250* (rule R6, R5); leaves the header phase the instant a ZZZZ line
004260* appears
004270******************************************************************
004280 C100-HEADER-PHASE SECTION.
004290 C100-00.
004300     EVALUATE TRUE
004310         WHEN NM-REC-IS-ZZZZ
004320             SET NM-IN-DATA-PHASE TO TRUE
004330             PERFORM D100-DATA-PHASE
004340         WHEN NM-REC-IS-AAABBB
004350             PERFORM C110-EDIT-AAA-BBB
004360         WHEN NM-REC-IS-TYPHDR
004370             PERFORM C120-EDIT-TYPE-HEADER
004380         WHEN OTHER
004390             CONTINUE
004400     END-EVALUATE
004410     .
004420 C100-99.
004430     EXIT.
004440******************************************************************
004450* AAA lines - host name, OS, CPU count (rule R6); BBB and BBBP
004460* lines carry free-form system information text, dispatched to
004470* C112 (ticket NMON-120)
004480******************************************************************
004490 C110-EDIT-AAA-BBB SECTION.
004500 C110-00.
004510     PERFORM S100-SPLIT-COMMAS
004520
004530     IF  W-TAG-COUNT < 3
004540         GO TO C110-EXIT
004550     END-IF
004560
004570     IF  W-TAG-ENTRY(1) NOT = "AAA"
004580         PERFORM C112-EDIT-SYSTEM-INFO
004590         GO TO C110-EXIT
004600     END-IF
004610
004620     EVALUATE W-TAG-ENTRY(2)
004630         WHEN "host"
004640             MOVE W-TAG-ENTRY(3) TO NM-HOSTNAME
004650             PERFORM C115-STRIP-HOSTNAME
004660         WHEN "OS"
004670             MOVE W-TAG-ENTRY(3) TO NM-OS-NAME
004680             IF  NM-OS-NAME(1:3) = "AIX"
004690                 SET NM-AIX-SYSTEM TO TRUE
004700             ELSE
004710                 SET NM-NON-AIX-SYSTEM TO TRUE
004720             END-IF
004730         WHEN "cpus"
004740             MOVE W-TAG-ENTRY(3) TO D-NUM4
004750             MOVE D-NUM4 TO NM-FILE-CPUS
004760         WHEN OTHER
004770             CONTINUE
004780     END-EVALUATE
004790     .
004800 C110-EXIT.
004810     EXIT SECTION.
004820 C110-99.
004830     EXIT.
004840******************************************************************
004850* BATCH FLOW step 2 - a BBBP line (4 tokens) appends its quoted
004860* text, quotes stripped, to the system-info entry keyed by token
004870* 3; any other BBB* line appends tokens 3 thru n, comma-joined, to
004880* the entry keyed by token 1 (ticket NMON-120)
004890******************************************************************
004900 C112-EDIT-SYSTEM-INFO SECTION.
004910 C112-00.
004920     IF  W-TAG-ENTRY(1) = "BBBP" AND W-TAG-COUNT = 4
004930         MOVE W-TAG-ENTRY(3) TO W-SYSINFO-KEY
004940         MOVE W-TAG-ENTRY(4) TO W-SYSINFO-TEXT
004950         PERFORM C116-STRIP-QUOTES
004960     ELSE
004970         MOVE W-TAG-ENTRY(1) TO W-SYSINFO-KEY
004980         PERFORM C113-JOIN-TOKENS
004990     END-IF
005000
005010     PERFORM C117-APPEND-SYSINFO
005020     .
005030 C112-EXIT.
005040     EXIT SECTION.
005050 C112-99.
005060     EXIT.
005070******************************************************************
005080* Joins tokens 3 thru W-TAG-COUNT with commas into W-SYSINFO-TEXT,
005090* for a BBB* line that is not the BBBP form
005100******************************************************************
005110 C113-JOIN-TOKENS SECTION.
005120 C113-00.
005130     MOVE SPACES TO W-SYSINFO-TEXT
005140     MOVE 1      TO W-SYSINFO-PTR
005150     SET C4-IX2 TO 3
005160     .
005170 C113-LOOP.
005180     IF  C4-IX2 > W-TAG-COUNT
005190         GO TO C113-EXIT
005200     END-IF
005210     IF  C4-IX2 > 3
005220         STRING "," DELIMITED BY SIZE
005230             INTO W-SYSINFO-TEXT
005240             WITH POINTER W-SYSINFO-PTR
005250     END-IF
005260     STRING W-TAG-ENTRY(C4-IX2) DELIMITED BY SPACE
005270         INTO W-SYSINFO-TEXT
005280         WITH POINTER W-SYSINFO-PTR
005290     ADD 1 TO C4-IX2
005300     GO TO C113-LOOP
005310     .
005320 C113-EXIT.
005330     EXIT SECTION.
005340 C113-99.
005350     EXIT.
005360******************************************************************
005370* Strips the surrounding quotes (if any) from a BBBP text token
005380******************************************************************
005390 C116-STRIP-QUOTES SECTION.
005400 C116-00.
005410     MOVE W-SYSINFO-TEXT TO W-SYSINFO-HOLD
005420     MOVE SPACES         TO W-SYSINFO-TEXT
005430     IF  W-SYSINFO-HOLD(1:1) = QUOTE
005440         MOVE W-SYSINFO-HOLD(2:79) TO W-SYSINFO-TEXT
005450     ELSE
005460         MOVE W-SYSINFO-HOLD TO W-SYSINFO-TEXT
005470     END-IF
005480
005490     SET C4-IX TO 80
005500     .
005510 C116-TRAIL.
005520     IF  C4-IX = 0
005530         GO TO C116-EXIT
005540     END-IF
005550     IF  W-SYSINFO-TEXT(C4-IX:1) = SPACE
005560         SUBTRACT 1 FROM C4-IX
005570         GO TO C116-TRAIL
005580     END-IF
005590     IF  W-SYSINFO-TEXT(C4-IX:1) = QUOTE
005600         MOVE SPACE TO W-SYSINFO-TEXT(C4-IX:1)
005610     END-IF
005620     .
005630 C116-EXIT.
005640     EXIT SECTION.
005650 C116-99.
005660     EXIT.
005670******************************************************************
005680* Finds the system-info entry for W-SYSINFO-KEY, adding a new one
005690* if this key has not been seen before, and appends W-SYSINFO-TEXT
005700* to it
005710******************************************************************
005720 C117-APPEND-SYSINFO SECTION.
005730 C117-00.
005740     SET SIN-IX TO 1
005750     SEARCH NM-SYSINFO-ENTRY VARYING SIN-IX
005760         AT END
005770             PERFORM C118-ADD-SYSINFO-ENTRY
005780         WHEN SIN-KEY(SIN-IX) = W-SYSINFO-KEY
005790             PERFORM C119-APPEND-TO-ENTRY
005800     END-SEARCH
005810     .
005820 C117-EXIT.
005830     EXIT SECTION.
005840 C117-99.
005850     EXIT.
005860******************************************************************
005870* Adds a new system-info table entry - table is sized generously
005880* (30 keys) for the handful of BBB/BBBP keys a capture file carries
005890******************************************************************
005900 C118-ADD-SYSINFO-ENTRY SECTION.
005910 C118-00.
005920     IF  NM-SYSINFO-COUNT >= 30
005930         GO TO C118-EXIT
005940     END-IF
005950     ADD 1 TO NM-SYSINFO-COUNT
005960     SET SIN-IX TO NM-SYSINFO-COUNT
005970     MOVE W-SYSINFO-KEY  TO SIN-KEY(SIN-IX)
005980     MOVE W-SYSINFO-TEXT TO SIN-TEXT(SIN-IX)
005990     .
006000 C118-EXIT.
006010     EXIT SECTION.
006020 C118-99.
006030     EXIT.
006040******************************************************************
006050* Appends W-SYSINFO-TEXT onto the existing text of SIN-IX, with a
006060* single space separating it from what is already there
006070******************************************************************
006080 C119-APPEND-TO-ENTRY SECTION.
006090 C119-00.
006100     IF  SIN-TEXT(SIN-IX) = SPACES
006110         MOVE W-SYSINFO-TEXT TO SIN-TEXT(SIN-IX)
006120         GO TO C119-EXIT
006130     END-IF
006140     SET C4-IX TO 80
006150     .
006160 C119-FIND-END.
006170     IF  C4-IX = 0
006180         GO TO C119-EXIT
006190     END-IF
006200     IF  SIN-TEXT(SIN-IX)(C4-IX:1) NOT = SPACE
006210         GO TO C119-FIND-DONE
006220     END-IF
006230     SUBTRACT 1 FROM C4-IX
006240     GO TO C119-FIND-END
006250     .
006260 C119-FIND-DONE.
006270     IF  C4-IX >= 78
006280         GO TO C119-EXIT
006290     END-IF
006300     COMPUTE W-SYSINFO-PTR = C4-IX + 1
006310     STRING SPACE DELIMITED BY SIZE
006320            W-SYSINFO-TEXT DELIMITED BY SPACE
006330         INTO SIN-TEXT(SIN-IX)
006340         WITH POINTER W-SYSINFO-PTR
006350     .
006360 C119-EXIT.
006370     EXIT SECTION.
006380 C119-99.
006390     EXIT.
006400******************************************************************
006410* Rule R6 - host name is carried without its domain suffix
006420******************************************************************
006430 C115-STRIP-HOSTNAME SECTION.
006440 C115-00.
006450     MOVE 1 TO C4-IX
006460     .
006470 C115-TEST.
006480     IF  C4-IX > 20
006490         GO TO C115-EXIT
006500     END-IF
006510     IF  NM-HOSTNAME(C4-IX:1) = "."
006520         MOVE SPACES TO NM-HOSTNAME(C4-IX:21)
006530         GO TO C115-EXIT
006540     END-IF
006550     ADD 1 TO C4-IX
006560     GO TO C115-TEST
006570     .
006580 C115-EXIT.
006590     EXIT SECTION.
006600 C115-99.
006610     EXIT.
006620******************************************************************
006630* Per-type column-header line - defines a new entry in the type
006640* table (rule R6) or, for the TOP header, the process field list
006650* (rule R5)
006660******************************************************************
006670 C120-EDIT-TYPE-HEADER SECTION.
006680 C120-00.
006690     PERFORM S100-SPLIT-COMMAS
006700
006710     IF  W-TAG-COUNT < 2
006720         GO TO C120-EXIT
006730     END-IF
006740
006750     MOVE W-TAG-ENTRY(1) TO W-TYPE-ID
006760
006770     IF  W-TYPE-ID = "TOP"
006780         PERFORM C140-STORE-PROCESS-FIELDS
006790         GO TO C120-EXIT
006800     END-IF
006810
006820     PERFORM C150-DEFINE-TYPE
006830     .
006840 C120-EXIT.
006850     EXIT SECTION.
006860 C120-99.
006870     EXIT.
006880******************************************************************
006890* Rule R6 - add a data-type entry with its field-name list; the
006900* header line runs <id>,<name>,<field...> so fields start one
006910* column past the name (ticket NMON-119); rule R3a sets the
006920* skip-column count for RAWLPAR/RAWCPUTOTAL; rule R9 leaves out
006930* the ignored types entirely (never added to the table, so their
006940* measurement lines fall through as unmatched and are dropped by
006950* D140-PROCESS-MEASUREMENT)
006960******************************************************************
006970 C150-DEFINE-TYPE SECTION.
006980 C150-00.
006990     MOVE 1 TO C4-IX2
007000     .
007010 C150-CHECK-IGNORE.
007020     IF  C4-IX2 > K-IGNORE-COUNT
007030         GO TO C150-ADD-ENTRY
007040     END-IF
007050     IF  W-TYPE-ID = K-IGNORE-ENTRY(C4-IX2)
007060         GO TO C150-EXIT
007070     END-IF
007080     ADD 1 TO C4-IX2
007090     GO TO C150-CHECK-IGNORE
007100     .
007110 C150-ADD-ENTRY.
007120     ADD 1 TO NM-TYPE-COUNT
007130     SET TYP-IX TO NM-TYPE-COUNT
007140     MOVE W-TYPE-ID      TO TYP-ID(TYP-IX)
007150     MOVE W-TAG-ENTRY(2) TO TYP-NAME(TYP-IX)
007160     PERFORM C155-STRIP-HOST-FROM-NAME
007170     MOVE ZERO      TO TYP-SKIP-COLS(TYP-IX)
007180
007190     EVALUATE W-TYPE-ID
007200         WHEN "RAWLPAR"
007210             MOVE 2 TO TYP-SKIP-COLS(TYP-IX)
007220         WHEN "RAWCPUTOTAL"
007230             MOVE 1 TO TYP-SKIP-COLS(TYP-IX)
007240         WHEN OTHER
007250             CONTINUE
007260     END-EVALUATE
007270
007280     MOVE ZERO TO TYP-FIELD-COUNT(TYP-IX)
007290     SET C4-START TO 3
007300     ADD TYP-SKIP-COLS(TYP-IX) TO C4-START
007310     MOVE C4-START TO C4-IX2
007320     .
007330 C150-FIELD-LOOP.
007340     IF  C4-IX2 > W-TAG-COUNT OR TYP-FIELD-COUNT(TYP-IX) >= 24
007350         GO TO C150-EXIT
007360     END-IF
007370     ADD 1 TO TYP-FIELD-COUNT(TYP-IX)
007380     SET FLD-IX TO TYP-FIELD-COUNT(TYP-IX)
007390     MOVE W-TAG-ENTRY(C4-IX2) TO FLD-NAME(TYP-IX, FLD-IX)
007400     MOVE ZERO       TO FLD-SUM(TYP-IX, FLD-IX)
007410                        FLD-COUNT(TYP-IX, FLD-IX)
007420                        FLD-MIN(TYP-IX, FLD-IX)
007430                        FLD-MAX(TYP-IX, FLD-IX)
007440     SET FLD-EVER-SEEN(TYP-IX, FLD-IX) TO FALSE
007450     ADD 1 TO C4-IX2
007460     GO TO C150-FIELD-LOOP
007470     .
007480 C150-EXIT.
007490     EXIT SECTION.
007500 C150-99.
007510     EXIT.
007520******************************************************************
007530* Rule R6 - if the type name carries the host name (metadata AAA,
007540* host line) the host name and the preceding space are stripped
007550* back out of it
007560******************************************************************
007570 C155-STRIP-HOST-FROM-NAME SECTION.
007580 C155-00.
007590     SET C4-IX2 TO 20
007600     .
007610 C155-HOSTLEN.
007620     IF  C4-IX2 = 0
007630         GO TO C155-EXIT
007640     END-IF
007650     IF  NM-HOSTNAME(C4-IX2:1) NOT = SPACE
007660         GO TO C155-SCAN-INIT
007670     END-IF
007680     SUBTRACT 1 FROM C4-IX2
007690     GO TO C155-HOSTLEN
007700     .
007710 C155-SCAN-INIT.
007720     SET C4-IX TO 1
007730     .
007740 C155-SCAN.
007750     IF  C4-IX > 31 - C4-IX2
007760         GO TO C155-EXIT
007770     END-IF
007780     IF  TYP-NAME(TYP-IX)(C4-IX:C4-IX2) = NM-HOSTNAME(1:C4-IX2)
007790         GO TO C155-FOUND
007800     END-IF
007810     ADD 1 TO C4-IX
007820     GO TO C155-SCAN
007830     .
007840 C155-FOUND.
007850     IF  C4-IX > 1 AND TYP-NAME(TYP-IX)(C4-IX - 1:1) = SPACE
007860         SUBTRACT 1 FROM C4-IX
007870         ADD 1 TO C4-IX2
007880     END-IF
007890     MOVE TYP-NAME(TYP-IX) TO W-STRIP-HOLD
007900     MOVE SPACES TO TYP-NAME(TYP-IX)
007910     IF  C4-IX > 1
007920         MOVE W-STRIP-HOLD(1:C4-IX - 1) TO TYP-NAME(TYP-IX)(1:C4-IX - 1)
007930     END-IF
007940     IF  C4-IX + C4-IX2 <= 30
007950         MOVE W-STRIP-HOLD(C4-IX + C4-IX2:30 - (C4-IX + C4-IX2) + 1)
007960             TO TYP-NAME(TYP-IX)(C4-IX:30 - (C4-IX + C4-IX2) + 1)
007970     END-IF
007980     .
007990 C155-EXIT.
008000     EXIT SECTION.
008010 C155-99.
008020     EXIT.
008030******************************************************************
008040* Rule R5 - process field list, taken once from the TOP header
008050* line TOP,+PID,Time,%CPU,%Usr,%Sys,... - the TOP tag, the pid
008060* column and the Time column are dropped, and %Wait is inserted
008070* as the 4th field (rule R4) ahead of whatever fields follow
008080* %CPU/%Usr/%Sys on the header line.  On AIX the header carries a
008090* trailing WLM-class column ahead of Command that carries no
008100* value on data lines and is dropped along with Command itself.
008110******************************************************************
008120 C140-STORE-PROCESS-FIELDS SECTION.
008130 C140-00.
008140     MOVE ZERO TO NM-PROC-FIELD-COUNT
008150     SET C4-CMDCOL TO W-TAG-COUNT
008160     SET C4-COL    TO C4-CMDCOL
008170     SUBTRACT 1 FROM C4-COL
008180     IF  NM-AIX-SYSTEM
008190         SUBTRACT 1 FROM C4-COL
008200     END-IF
008210
008220     IF  W-TAG-COUNT >= 6
008230         ADD 1 TO NM-PROC-FIELD-COUNT
008240         SET PFX-IX TO NM-PROC-FIELD-COUNT
008250         MOVE W-TAG-ENTRY(4) TO NM-PROC-FIELD-ENTRY(PFX-IX)
008260         ADD 1 TO NM-PROC-FIELD-COUNT
008270         SET PFX-IX TO NM-PROC-FIELD-COUNT
008280         MOVE W-TAG-ENTRY(5) TO NM-PROC-FIELD-ENTRY(PFX-IX)
008290         ADD 1 TO NM-PROC-FIELD-COUNT
008300         SET PFX-IX TO NM-PROC-FIELD-COUNT
008310         MOVE W-TAG-ENTRY(6) TO NM-PROC-FIELD-ENTRY(PFX-IX)
008320     END-IF
008330
008340     ADD 1 TO NM-PROC-FIELD-COUNT
008350     SET PFX-IX TO NM-PROC-FIELD-COUNT
008360     MOVE "Wait%" TO NM-PROC-FIELD-ENTRY(PFX-IX)
008370
008380     MOVE 7 TO C4-IX2
008390     .
008400 C140-LOOP.
008410     IF  C4-IX2 > C4-COL OR NM-PROC-FIELD-COUNT >= 19
008420         GO TO C140-EXIT
008430     END-IF
008440     ADD 1 TO NM-PROC-FIELD-COUNT
008450     SET PFX-IX TO NM-PROC-FIELD-COUNT
008460     MOVE W-TAG-ENTRY(C4-IX2) TO NM-PROC-FIELD-ENTRY(PFX-IX)
008470     ADD 1 TO C4-IX2
008480     GO TO C140-LOOP
008490     .
008500 C140-EXIT.
008510     EXIT SECTION.
008520 C140-99.
008530     EXIT.
008540******************************************************************
008550* Data phase - one physical line, already classified by
008560* D000-CLASSIFY-LINE
008570******************************************************************
008580 D100-DATA-PHASE SECTION.
008590 D100-00.
008600     EVALUATE TRUE
008610         WHEN NM-REC-IS-ZZZZ
008620             PERFORM D110-NEW-SNAPSHOT
008630         WHEN NM-REC-IS-TOP
008640             PERFORM D120-PROCESS-TOP-LINE
008650         WHEN NM-REC-IS-UARG
008660             PERFORM D130-PROCESS-UARG-LINE
008670         WHEN NM-REC-IS-ERROR
008680             ADD 1 TO NM-LINES-SKIPPED
008690             IF  TRACE-ON
008700                 DISPLAY K-MODUL ": ERROR LINE IGNORED - "
008710                         NM-LINE-TEXT(1:60)
008720             END-IF
008730         WHEN NM-REC-IS-TYPHDR
008740*                a type header re-appearing mid-run (rare, some
008750*                monitors re-issue it) - ignored, first one wins
008760             CONTINUE
008770         WHEN NM-REC-IS-MEASURE
008780             PERFORM D140-PROCESS-MEASUREMENT
008790         WHEN OTHER
008800             ADD 1 TO NM-LINES-SKIPPED
008810     END-EVALUATE
008820     .
008830 D100-99.
008840     EXIT.
008850******************************************************************
008860* Rule R1 - a ZZZZ line closes the prior snapshot (if any) and
008870* opens the next one; timestamp carried as ZZZZ,Tnnnn,HH:MM:SS,
008880* DD-MON-YYYY straight through as OUT-TIMESTAMP.  A ZZZZ line
008890* that does not carry exactly 4 fields, or whose time field is
008900* not colon-punctuated HH:MM:SS, is rejected and skipped rather
008910* than opening a bogus snapshot (ticket NMON-107).
008920******************************************************************
008930 D110-NEW-SNAPSHOT SECTION.
008940 D110-00.
008950     PERFORM S100-SPLIT-COMMAS
008960
008970     IF  W-TAG-COUNT NOT = 4
008980         ADD 1 TO NM-LINES-SKIPPED
008990         DISPLAY K-MODUL
009000             ": ZZZZ LINE WRONG FIELD COUNT - LINE SKIPPED"
009010         GO TO D110-EXIT
009020     END-IF
009030
009040     MOVE W-TAG-ENTRY(3) TO W-EDIT-TEXT
009050     IF  W-EDIT-TEXT(3:1) NOT = ":" OR W-EDIT-TEXT(6:1) NOT = ":"
009060         ADD 1 TO NM-LINES-SKIPPED
009070         DISPLAY K-MODUL
009080             ": ZZZZ LINE BAD TIME FORMAT - LINE SKIPPED"
009090         GO TO D110-EXIT
009100     END-IF
009110
009120     IF  NM-ZZZZ-SEEN
009130         PERFORM E100-FINALIZE-SNAPSHOT
009140     END-IF
009150
009160     ADD 1 TO NM-SNAPSHOT-COUNT
009170     MOVE W-TAG-ENTRY(2) TO NM-CUR-SNAPID
009180     STRING W-TAG-ENTRY(3) DELIMITED BY SIZE,
009190            " "            DELIMITED BY SIZE,
009200            W-TAG-ENTRY(4) DELIMITED BY SIZE
009210         INTO NM-CUR-TIMESTAMP
009220     MOVE NM-FILE-CPUS TO NM-CUR-CPU-COUNT
009230     SET NM-ZZZZ-SEEN  TO TRUE
009240     .
009250 D110-EXIT.
009260     EXIT SECTION.
009270 D110-99.
009280     EXIT.
009290******************************************************************
009300* Rule R4 / R7 - a TOP data line carries one process entity's
009310* sample for the current snapshot.  Layout is fixed:
009320*   TOP,pid,Tnnnn,%CPU,%Usr,%Sys,<other fields...>,command
009330* (AIX adds a trailing WLM-class column ahead of command, dropped
009340* the same way as it is in C140).  Every metric value is staged
009350* and edited before anything is written to NM-PROCESS-TABLE, so a
009360* non-numeric value anywhere on the line discards the whole line
009370* (rule R4) rather than leaving the table half updated; rule R5a
009380* scales CPU-time fields by the file's CPU count.
009390******************************************************************
009400 D120-PROCESS-TOP-LINE SECTION.
009410 D120-00.
009420     PERFORM S100-SPLIT-COMMAS
009430
009440     IF  W-TAG-COUNT < 6
009450         ADD 1 TO NM-LINES-SKIPPED
009460         DISPLAY K-MODUL ": TOP LINE SHORT - LINE SKIPPED"
009470         GO TO D120-EXIT
009480     END-IF
009490
009500     MOVE W-TAG-ENTRY(2) TO D-NUM4
009510     MOVE D-NUM4          TO W-PID-COMP
009520
009530     SET C4-CMDCOL TO W-TAG-COUNT
009540     SET C4-COL    TO C4-CMDCOL
009550     SUBTRACT 1 FROM C4-COL
009560     IF  NM-AIX-SYSTEM
009570         SUBTRACT 1 FROM C4-COL
009580     END-IF
009590     MOVE W-TAG-ENTRY(C4-CMDCOL) TO W-PROCNAME
009600
009610     MOVE ZERO TO W-VALUE-STAGE-COUNT
009620     SET NM-BAD-DATA TO FALSE
009630
009640     MOVE W-TAG-ENTRY(4) TO W-EDIT-TEXT
009650     PERFORM D141-EDIT-ONE-VALUE
009660     IF  NM-BAD-DATA
009670         GO TO D120-BAD-LINE
009680     END-IF
009690     MOVE W-EDIT-VALUE TO W-VALUE-STAGE(1)
009700
009710     MOVE W-TAG-ENTRY(5) TO W-EDIT-TEXT
009720     PERFORM D141-EDIT-ONE-VALUE
009730     IF  NM-BAD-DATA
009740         GO TO D120-BAD-LINE
009750     END-IF
009760     MOVE W-EDIT-VALUE TO W-VALUE-STAGE(2)
009770
009780     MOVE W-TAG-ENTRY(6) TO W-EDIT-TEXT
009790     PERFORM D141-EDIT-ONE-VALUE
009800     IF  NM-BAD-DATA
009810         GO TO D120-BAD-LINE
009820     END-IF
009830     MOVE W-EDIT-VALUE TO W-VALUE-STAGE(3)
009840
009850     MOVE 4 TO C4-IX
009860     MOVE 7 TO C4-IX2
009870     .
009880 D120-STAGE-LOOP.
009890     IF  C4-IX2 > C4-COL OR C4-IX = 20
009900         GO TO D120-STAGE-DONE
009910     END-IF
009920     ADD 1 TO C4-IX
009930     MOVE W-TAG-ENTRY(C4-IX2) TO W-EDIT-TEXT
009940     PERFORM D141-EDIT-ONE-VALUE
009950     IF  NM-BAD-DATA
009960         GO TO D120-BAD-LINE
009970     END-IF
009980     MOVE W-EDIT-VALUE TO W-VALUE-STAGE(C4-IX)
009990     ADD 1 TO C4-IX2
010000     GO TO D120-STAGE-LOOP
010010     .
010020 D120-STAGE-DONE.
010030     MOVE C4-IX TO W-VALUE-STAGE-COUNT
010040
010050     PERFORM D121-FIND-OR-OPEN-PROCESS
010060
010070     MOVE NM-CUR-SNAPID TO PRC-CUR-SNAPSHOT(PRC-IX)
010080     SET PRC-HAS-DATA(PRC-IX) TO TRUE
010090
010100     MOVE W-VALUE-STAGE(1) TO PRC-CUR-VALUE(PRC-IX, 1)
010110     MOVE W-VALUE-STAGE(2) TO PRC-CUR-VALUE(PRC-IX, 2)
010120     MOVE W-VALUE-STAGE(3) TO PRC-CUR-VALUE(PRC-IX, 3)
010130
010140     SET C4-IX TO 5
010150     .
010160 D120-COMMIT-LOOP.
010170     IF  C4-IX > NM-PROC-FIELD-COUNT
010180         GO TO D120-VALUES-DONE
010190     END-IF
010200*            field 4 (%Wait) is derived in D125, not copied from a
010210*            token - the staged "other" values shift down by one
010220     COMPUTE C4-COL = C4-IX - 1
010230     IF  C4-COL > W-VALUE-STAGE-COUNT
010240         MOVE ZERO TO PRC-CUR-VALUE(PRC-IX, C4-IX)
010250     ELSE
010260         MOVE W-VALUE-STAGE(C4-COL) TO PRC-CUR-VALUE(PRC-IX, C4-IX)
010270     END-IF
010280     ADD 1 TO C4-IX
010290     GO TO D120-COMMIT-LOOP
010300     .
010310 D120-VALUES-DONE.
010320     PERFORM D125-DERIVE-WAIT
010330     PERFORM D126-SCALE-BY-CPUS
010340     GO TO D120-EXIT
010350     .
010360 D120-BAD-LINE.
010370     ADD 1 TO NM-LINES-SKIPPED
010380     DISPLAY K-MODUL ": NON-NUMERIC DATA IN TOP LINE - LINE SKIPPED"
010390     .
010400 D120-EXIT.
010410     EXIT SECTION.
010420 D120-99.
010430     EXIT.
010440******************************************************************
010450* Rule R7 - find the process entity by pid and name; a pid found
010460* active under a different name is closed and re-opened fresh
010470******************************************************************
010480 D121-FIND-OR-OPEN-PROCESS SECTION.
010490 D121-00.
010500     SET PRC-IX TO 1
010510     SEARCH NM-PROC-ENTRY VARYING PRC-IX
010520         AT END
010530             GO TO D121-CLOSE-OLD
010540         WHEN PRC-PID(PRC-IX) = W-PID-COMP
010550              AND PRC-ACTIVE(PRC-IX)
010560              AND PRC-NAME(PRC-IX) = W-PROCNAME
010570             GO TO D121-EXIT
010580     END-SEARCH
010590     .
010600 D121-CLOSE-OLD.
010610*            rule R7 - same pid, different command name: the old
010620*            entity is closed before a new one is opened for it
010630     SET PRC-IX TO 1
010640     SEARCH NM-PROC-ENTRY VARYING PRC-IX
010650         AT END
010660             CONTINUE
010670         WHEN PRC-PID(PRC-IX) = W-PID-COMP
010680              AND PRC-ACTIVE(PRC-IX)
010690             SET PRC-CLOSED(PRC-IX) TO TRUE
010700     END-SEARCH
010710     .
010720 D121-OPEN-NEW.
010730     IF  NM-PROC-COUNT < 300
010740         ADD 1 TO NM-PROC-COUNT
010750         SET PRC-IX TO NM-PROC-COUNT
010760     ELSE
010770*                table exhausted - overwrite the oldest slot rather
010780*                than lose the sample (production capture files
010790*                seldom exceed a few hundred concurrent pids)
010800         SET PRC-IX TO 1
010810     END-IF
010820     MOVE W-PID-COMP  TO PRC-PID(PRC-IX)
010830     MOVE W-PROCNAME  TO PRC-NAME(PRC-IX)
010840     MOVE W-PROCNAME  TO PRC-CMDLINE(PRC-IX)
010850     SET PRC-ACTIVE(PRC-IX) TO TRUE
010860     SET PRC-UARG-SEEN(PRC-IX) TO FALSE
010870     .
010880 D121-EXIT.
010890     EXIT SECTION.
010900 D121-99.
010910     EXIT.
010920******************************************************************
010930* Rule R4 - %Wait is always the 4th process field:
010940*   %Wait = %CPU - %Usr - %Sys
010950* A negative result is clamped to zero and the shortfall is
010960* charged back against %CPU
010970******************************************************************
010980 D125-DERIVE-WAIT SECTION.
010990 D125-00.
011000     COMPUTE PRC-CUR-VALUE(PRC-IX, 4) =
011010             PRC-CUR-VALUE(PRC-IX, 1) - PRC-CUR-VALUE(PRC-IX, 2)
011020                                       - PRC-CUR-VALUE(PRC-IX, 3)
011030     IF  PRC-CUR-VALUE(PRC-IX, 4) < ZERO
011040         COMPUTE PRC-CUR-VALUE(PRC-IX, 1) =
011050                 PRC-CUR-VALUE(PRC-IX, 1) - PRC-CUR-VALUE(PRC-IX, 4)
011060         MOVE ZERO TO PRC-CUR-VALUE(PRC-IX, 4)
011070     END-IF
011080     .
011090 D125-99.
011100     EXIT.
011110******************************************************************
011120* Rule R5a - CPU%, USR% and SYS% are scaled by the file's CPU
011130* count and rounded to two decimals
011140******************************************************************
011150 D126-SCALE-BY-CPUS SECTION.
011160 D126-00.
011170     IF  NM-CUR-CPU-COUNT > 1
011180         COMPUTE PRC-CUR-VALUE(PRC-IX, 1) ROUNDED =
011190                 PRC-CUR-VALUE(PRC-IX, 1) / NM-CUR-CPU-COUNT
011200         COMPUTE PRC-CUR-VALUE(PRC-IX, 2) ROUNDED =
011210                 PRC-CUR-VALUE(PRC-IX, 2) / NM-CUR-CPU-COUNT
011220         COMPUTE PRC-CUR-VALUE(PRC-IX, 3) ROUNDED =
011230                 PRC-CUR-VALUE(PRC-IX, 3) / NM-CUR-CPU-COUNT
011240     END-IF
011250     .
011260 D126-99.
011270     EXIT.
011280******************************************************************
011290* Rule R7 - a UARG line (UARG,Tnnnn,pid,<cmdline>) supplies the
011300* full argument text for a process entity already opened by a TOP
011310* line in this snapshot; a UARG for a pid never seen this snapshot
011320* is skipped with a warning.  If the cmdline differs from one
011330* already recorded for the pid, the pid is treated as reused and a
011340* new process entity is opened for it.
011350******************************************************************
011360 D130-PROCESS-UARG-LINE SECTION.
011370 D130-00.
011380     PERFORM S100-SPLIT-COMMAS
011390
011400     IF  W-TAG-COUNT < 4
011410         GO TO D130-EXIT
011420     END-IF
011430
011440     MOVE W-TAG-ENTRY(3) TO D-NUM4
011450     MOVE D-NUM4          TO W-PID-COMP
011460
011470     MOVE SPACES TO W-CMDLINE-TEXT
011480     MOVE 4 TO C4-IX2
011490     .
011500 D130-JOIN-LOOP.
011510     IF  C4-IX2 > W-TAG-COUNT
011520         GO TO D130-JOIN-DONE
011530     END-IF
011540     IF  W-CMDLINE-TEXT = SPACES
011550         MOVE W-TAG-ENTRY(C4-IX2) TO W-CMDLINE-TEXT
011560     ELSE
011570         STRING W-CMDLINE-TEXT      DELIMITED BY SPACE,
011580                " "                 DELIMITED BY SIZE,
011590                W-TAG-ENTRY(C4-IX2) DELIMITED BY SIZE
011600             INTO W-CMDLINE-TEXT
011610     END-IF
011620     ADD 1 TO C4-IX2
011630     GO TO D130-JOIN-LOOP
011640     .
011650 D130-JOIN-DONE.
011660     SET PRC-IX TO 1
011670     SEARCH NM-PROC-ENTRY VARYING PRC-IX
011680         AT END
011690             DISPLAY K-MODUL ": UARG FOR UNKNOWN PID - LINE SKIPPED"
011700             GO TO D130-EXIT
011710         WHEN PRC-PID(PRC-IX) = W-PID-COMP
011720              AND PRC-ACTIVE(PRC-IX)
011730              AND PRC-CUR-SNAPSHOT(PRC-IX) = NM-CUR-SNAPID
011740             CONTINUE
011750     END-SEARCH
011760
011770     IF  PRC-UARG-SEEN(PRC-IX)
011780            AND PRC-CMDLINE(PRC-IX) NOT = W-CMDLINE-TEXT
011790*                rule R7 - cmdline changed under the same pid, the
011800*                pid is treated as reused and re-opened
011810         SET PRC-CLOSED(PRC-IX) TO TRUE
011820         MOVE PRC-NAME(PRC-IX) TO W-PROCNAME
011830         PERFORM D121-OPEN-NEW
011840     END-IF
011850
011860     MOVE W-CMDLINE-TEXT       TO PRC-CMDLINE(PRC-IX)
011870     SET PRC-UARG-SEEN(PRC-IX) TO TRUE
011880     .
011890 D130-EXIT.
011900     EXIT SECTION.
011910 D130-99.
011920     EXIT.
011930******************************************************************
011940* Rule R2, R3, R3a - a measurement line's values are matched to
011950* the type table field-by-field and folded into sum/count/min/max.
011960* Rule R2 - once a non-numeric value (other than empty/nan/INF) is
011970* hit, the rest of the line is zero-filled and a single warning is
011980* issued; values already converted ahead of the bad one are kept.
011990******************************************************************
012000 D140-PROCESS-MEASUREMENT SECTION.
012010 D140-00.
012020     PERFORM S100-SPLIT-COMMAS
012030
012040     IF  W-TAG-COUNT < 1
012050         ADD 1 TO NM-LINES-SKIPPED
012060         GO TO D140-EXIT
012070     END-IF
012080
012090     MOVE W-TAG-ENTRY(1) TO W-TYPE-ID
012100     SET TYP-IX TO 1
012110     SEARCH NM-TYPE-ENTRY VARYING TYP-IX
012120         AT END
012130             ADD 1 TO NM-LINES-SKIPPED
012140             GO TO D140-EXIT
012150         WHEN TYP-ID(TYP-IX) = W-TYPE-ID
012160             CONTINUE
012170     END-SEARCH
012180
012190     IF  W-TAG-COUNT - 1 - TYP-SKIP-COLS(TYP-IX) <
012200                                    TYP-FIELD-COUNT(TYP-IX)
012210         DISPLAY K-MODUL ": SHORT RECORD FOR TYPE " W-TYPE-ID
012220                 " - PADDED WITH ZERO"
012230     END-IF
012240
012250     SET NM-LINE-ABORT TO FALSE
012260     SET C4-START TO 2
012270     ADD TYP-SKIP-COLS(TYP-IX) TO C4-START
012280     SET FLD-IX TO 1
012290     .
012300 D140-FIELD-LOOP.
012310     IF  FLD-IX > TYP-FIELD-COUNT(TYP-IX)
012320         GO TO D140-FIELDS-DONE
012330     END-IF
012340     COMPUTE C4-COL = C4-START + FLD-IX - 1
012350
012360     IF  NM-LINE-ABORT
012370         MOVE ZERO TO W-EDIT-VALUE
012380     ELSE
012390         IF  C4-COL <= W-TAG-COUNT
012400             MOVE W-TAG-ENTRY(C4-COL) TO W-EDIT-TEXT
012410             PERFORM D141-EDIT-ONE-VALUE
012420             IF  NM-BAD-DATA
012430                 DISPLAY K-MODUL ": NON-NUMERIC VALUE FOR TYPE "
012440                         W-TYPE-ID " - REST OF LINE SKIPPED"
012450                 SET NM-LINE-ABORT TO TRUE
012460                 MOVE ZERO TO W-EDIT-VALUE
012470             END-IF
012480         ELSE
012490             MOVE ZERO TO W-EDIT-VALUE
012500         END-IF
012510     END-IF
012520
012530     ADD W-EDIT-VALUE TO FLD-SUM(TYP-IX, FLD-IX)
012540     ADD 1            TO FLD-COUNT(TYP-IX, FLD-IX)
012550     MOVE W-EDIT-VALUE TO FLD-CUR-VALUE(TYP-IX, FLD-IX)
012560     SET FLD-CUR-SEEN(TYP-IX, FLD-IX) TO TRUE
012570     IF  NOT FLD-EVER-SEEN(TYP-IX, FLD-IX)
012580         MOVE W-EDIT-VALUE TO FLD-MIN(TYP-IX, FLD-IX)
012590         MOVE W-EDIT-VALUE TO FLD-MAX(TYP-IX, FLD-IX)
012600         SET FLD-EVER-SEEN(TYP-IX, FLD-IX) TO TRUE
012610     ELSE
012620         IF  W-EDIT-VALUE < FLD-MIN(TYP-IX, FLD-IX)
012630             MOVE W-EDIT-VALUE TO FLD-MIN(TYP-IX, FLD-IX)
012640         END-IF
012650         IF  W-EDIT-VALUE > FLD-MAX(TYP-IX, FLD-IX)
012660             MOVE W-EDIT-VALUE TO FLD-MAX(TYP-IX, FLD-IX)
012670         END-IF
012680     END-IF
012690     SET FLD-IX UP BY 1
012700     GO TO D140-FIELD-LOOP
012710     .
012720 D140-FIELDS-DONE.
012730     ADD 1 TO NM-RECORD-COUNT
012740     .
012750 D140-EXIT.
012760     EXIT SECTION.
012770 D140-99.
012780     EXIT.
012790******************************************************************
012800* Rule R2 - numeric conversion of one comma-separated token:
012810* empty or "NA"/"nan" -> zero, "INF" -> max representable value,
012820* any other non-numeric token stops the rest of the line (the
012830* caller has already zero-filled what follows)
012840******************************************************************
012850 D141-EDIT-ONE-VALUE SECTION.
012860 D141-00.
012870     SET NM-BAD-DATA TO FALSE
012880     MOVE ZERO TO W-EDIT-VALUE
012890
012900     IF  W-EDIT-TEXT = SPACES
012910         GO TO D141-EXIT
012920     END-IF
012930
012940     IF  W-EDIT-TEXT(1:3) = "NA " OR W-EDIT-TEXT(1:3) = "nan"
012950         GO TO D141-EXIT
012960     END-IF
012970
012980     IF  W-EDIT-TEXT(1:3) = "INF" OR W-EDIT-TEXT(1:3) = "inf"
012990         MOVE 999999999.9999 TO W-EDIT-VALUE
013000         GO TO D141-EXIT
013010     END-IF
013020
013030     SET NM-VALUE-NEGATIVE TO FALSE
013040     SET C4-SIGNCOL TO 1
013050     IF  W-EDIT-TEXT(1:1) = "-"
013060         SET NM-VALUE-NEGATIVE TO TRUE
013070         SET C4-SIGNCOL TO 2
013080     END-IF
013090
013100     SET C4-IX TO C4-SIGNCOL
013110     .
013120 D141-SCAN.
013130     IF  C4-IX > 20 OR W-EDIT-TEXT(C4-IX:1) = SPACE
013140         GO TO D141-SCAN-DONE
013150     END-IF
013160     IF  W-EDIT-TEXT(C4-IX:1) NUMERIC
013170            OR W-EDIT-TEXT(C4-IX:1) = "."
013180         CONTINUE
013190     ELSE
013200         SET NM-BAD-DATA TO TRUE
013210     END-IF
013220     ADD 1 TO C4-IX
013230     GO TO D141-SCAN
013240     .
013250 D141-SCAN-DONE.
013260     IF  NM-BAD-DATA
013270         MOVE ZERO TO W-EDIT-VALUE
013280         GO TO D141-EXIT
013290     END-IF
013300
013310     MOVE W-EDIT-TEXT TO W-EDIT-VALUE
013320     IF  NM-VALUE-NEGATIVE
013330         COMPUTE W-EDIT-VALUE = W-EDIT-VALUE * -1
013340     END-IF
013350     .
013360 D141-EXIT.
013370     EXIT SECTION.
013380 D141-99.
013390     EXIT.
013400******************************************************************
013410* Closes out the snapshot now ending: writes Output 1 for every
013420* measurement field the snapshot carried (rule R11 keeps min/max
013430* running across the whole file; the value on each OUT-REC is this
013440* one snapshot's own reading, not a run-wide average), then folds
013450* the process entities into the aggregate table by command name
013460* and flushes Output 2 (rule R8) - ticket NMON-112.
013470******************************************************************
013480 E100-FINALIZE-SNAPSHOT SECTION.
013490 E100-00.
013500     PERFORM E110-WRITE-MEASUREMENTS
013510
013520     MOVE ZERO TO NM-AGG-COUNT
013530     SET PRC-IX TO 1
013540     .
013550 E100-LOOP.
013560     IF  PRC-IX > NM-PROC-COUNT
013570         GO TO E100-FLUSH
013580     END-IF
013590     IF  PRC-ACTIVE(PRC-IX)
013600            AND PRC-CUR-SNAPSHOT(PRC-IX) = NM-CUR-SNAPID
013610            AND PRC-HAS-DATA(PRC-IX)
013620         PERFORM E105-FOLD-INTO-AGGREGATE
013630     END-IF
013640     SET PRC-IX UP BY 1
013650     GO TO E100-LOOP
013660     .
013670 E100-FLUSH.
013680     PERFORM E120-WRITE-PROC-AGGREGATES
013690     .
013700 E100-99.
013710     EXIT.
013720******************************************************************
013730* Rule R8 - fold one process entity's current values into the
013740* aggregate entry for its command name
013750******************************************************************
013760 E105-FOLD-INTO-AGGREGATE SECTION.
013770 E105-00.
013780     SET AGX-IX TO 1
013790     SEARCH NM-AGG-ENTRY VARYING AGX-IX
013800         AT END
013810             GO TO E105-OPEN-NEW
013820         WHEN AGG-NAME(AGX-IX) = PRC-NAME(PRC-IX)
013830             GO TO E105-ADD
013840     END-SEARCH
013850     .
013860 E105-OPEN-NEW.
013870     IF  NM-AGG-COUNT >= 300
013880         GO TO E105-EXIT
013890     END-IF
013900     ADD 1 TO NM-AGG-COUNT
013910     SET AGX-IX TO NM-AGG-COUNT
013920     INITIALIZE NM-AGG-ENTRY(AGX-IX)
013930     MOVE PRC-NAME(PRC-IX) TO AGG-NAME(AGX-IX)
013940     .
013950 E105-ADD.
013960     SET C4-IX TO 1
013970     .
013980 E105-ADD-LOOP.
013990     IF  C4-IX > NM-PROC-FIELD-COUNT
014000         GO TO E105-ADD-DONE
014010     END-IF
014020     ADD PRC-CUR-VALUE(PRC-IX, C4-IX) TO AGG-VALUE(AGX-IX, C4-IX)
014030     SET C4-IX UP BY 1
014040     GO TO E105-ADD-LOOP
014050     .
014060 E105-ADD-DONE.
014070     ADD 1 TO AGG-CONTRIB-COUNT(AGX-IX)
014080     .
014090 E105-EXIT.
014100     EXIT SECTION.
014110 E105-99.
014120     EXIT.
014130******************************************************************
014140* Output 2 - one AGG-REC per process name accumulated for the
014150* snapshot just closed
014160******************************************************************
014170 E120-WRITE-PROC-AGGREGATES SECTION.
014180 E120-00.
014190     SET AGX-IX TO 1
014200     .
014210 E120-LOOP.
014220     IF  AGX-IX > NM-AGG-COUNT
014230         GO TO E120-EXIT
014240     END-IF
014250     MOVE AGG-NAME(AGX-IX)     TO AGG-PROCESS-NAME
014260     MOVE NM-CUR-SNAPID        TO AGG-SNAPSHOT-ID
014270     MOVE AGG-VALUE(AGX-IX, 1) TO AGG-CPU-PCT
014280     MOVE AGG-VALUE(AGX-IX, 2) TO AGG-USR-PCT
014290     MOVE AGG-VALUE(AGX-IX, 3) TO AGG-SYS-PCT
014300     MOVE AGG-VALUE(AGX-IX, NM-PROC-FIELD-COUNT)
014310                               TO AGG-WAIT-PCT
014320     MOVE AGG-CONTRIB-COUNT(AGX-IX) TO AGG-PROC-COUNT
014330     MOVE AGG-REC TO NM-AGG-RECORD
014340     WRITE NM-AGG-RECORD
014350     SET AGX-IX UP BY 1
014360     GO TO E120-LOOP
014370     .
014380 E120-EXIT.
014390     EXIT SECTION.
014400 E120-99.
014410     EXIT.
014420******************************************************************
014430* Output 1 - one OUT-REC per (snapshot, type, field) - carries the
014440* value D140-PROCESS-MEASUREMENT staged in FLD-CUR-VALUE for the
014450* snapshot now being closed; FLD-CUR-SWITCH is turned back off once
014460* written so a field the next snapshot never reports again is not
014470* re-emitted with a stale value (ticket NMON-112).  FLD-SUM/-COUNT
014480* are left untouched here - they are the run-wide totals NMRPT0M
014490* reads for the average (rule R10) and are never reset.
014500******************************************************************
014510 E110-WRITE-MEASUREMENTS SECTION.
014520 E110-00.
014530     SET TYP-IX TO 1
014540     .
014550 E110-TYPE-LOOP.
014560     IF  TYP-IX > NM-TYPE-COUNT
014570         GO TO E110-EXIT
014580     END-IF
014590     SET FLD-IX TO 1
014600     .
014610 E110-FIELD-LOOP.
014620     IF  FLD-IX > TYP-FIELD-COUNT(TYP-IX)
014630         GO TO E110-FIELD-DONE
014640     END-IF
014650     IF  FLD-CUR-SEEN(TYP-IX, FLD-IX)
014660         MOVE NM-CUR-SNAPID    TO OUT-SNAPSHOT-ID
014670         MOVE NM-CUR-TIMESTAMP TO OUT-TIMESTAMP
014680         MOVE TYP-ID(TYP-IX)   TO OUT-TYPE-ID
014690         MOVE FLD-NAME(TYP-IX, FLD-IX) TO OUT-FIELD-NAME
014700         MOVE FLD-CUR-VALUE(TYP-IX, FLD-IX) TO OUT-VALUE
014710         MOVE OUT-REC TO NM-OUT-RECORD
014720         WRITE NM-OUT-RECORD
014730         MOVE ZERO TO FLD-CUR-VALUE(TYP-IX, FLD-IX)
014740         SET FLD-CUR-SEEN(TYP-IX, FLD-IX) TO FALSE
014750     END-IF
014760     SET FLD-IX UP BY 1
014770     GO TO E110-FIELD-LOOP
014780     .
014790 E110-FIELD-DONE.
014800     SET TYP-IX UP BY 1
014810     GO TO E110-TYPE-LOOP
014820     .
014830 E110-EXIT.
014840     EXIT SECTION.
014850 E110-99.
014860     EXIT.
014870******************************************************************
014880* Read the next physical line from the capture file, sets
014890* NM-REC-LEN and NM-CAPTURE-STATUS
014900******************************************************************
014910 D010-READ-NEXT-LINE SECTION.
014920 D010-00.
014930     MOVE 512 TO NM-REC-LEN
014940     READ NM-CAPTURE-FILE INTO NM-LINE-WORK
014950     IF  NOT NM-CAPTURE-OK AND NOT NM-CAPTURE-EOF
014960         DISPLAY K-MODUL ": READ ERROR, STATUS " NM-CAPTURE-STATUS
014970         SET PRG-ABBRUCH TO TRUE
014980     END-IF
014990     .
015000 D010-99.
015010     EXIT.
015020******************************************************************
015030* Classifies the physical line just read into one of the record
015040* types this system understands
015050******************************************************************
015060 D000-CLASSIFY-LINE SECTION.
015070 D000-00.
015080     SET NM-REC-IS-UNKNOWN TO TRUE
015090
015100     IF  NM-LINE-TAG-4 = "ZZZZ"
015110         SET NM-REC-IS-ZZZZ TO TRUE
015120     ELSE
015130     IF  NM-LINE-TAG-4(1:3) = "TOP" AND NM-LINE-TAG-4(4:1) = ","
015140         SET NM-REC-IS-TOP TO TRUE
015150     ELSE
015160     IF  NM-LINE-TAG-4 = "UARG"
015170         SET NM-REC-IS-UARG TO TRUE
015180     ELSE
015190     IF  NM-LINE-TAG-4(1:1) = "A" OR NM-LINE-TAG-4(1:1) = "B"
015200*            BBBP carries a 4th byte ahead of its comma (rule
015210*            BATCH FLOW step 2 covers every BBB* tag, not just the
015220*            plain "BBB," form - ticket NMON-120)
015230         IF  NM-LINE-TEXT(1:4) = "AAA," OR
015240             NM-LINE-TAG-4(1:3) = "BBB"
015250             SET NM-REC-IS-AAABBB TO TRUE
015260         END-IF
015270     ELSE
015280     IF  NM-LINE-TEXT(1:6) = "ERROR,"
015290         SET NM-REC-IS-ERROR TO TRUE
015300     END-IF
015310     END-IF
015320     END-IF
015330     END-IF
015340     END-IF
015350
015360     IF  NM-REC-IS-UNKNOWN
015370         PERFORM D001-CLASSIFY-BY-TABLE
015380     END-IF
015390     .
015400 D000-99.
015410     EXIT.
015420******************************************************************
015430* A line not otherwise recognized is a type-header line (all-
015440* alphabetic type id followed by comma-separated field names) if
015450* it is still the header phase and the type id is not yet known,
015460* a measurement line if the type id is already known, or unknown
015470* otherwise
015480******************************************************************
015490 D001-CLASSIFY-BY-TABLE SECTION.
015500 D001-00.
015510     SET C4-IX TO 1
015520     .
015530 D001-SCAN.
015540     IF  C4-IX > 12
015550         GO TO D001-EXIT
015560     END-IF
015570     IF  NM-LINE-CHAR(C4-IX) = ","
015580         GO TO D001-GOT-TAG
015590     END-IF
015600     IF  NM-LINE-CHAR(C4-IX) = SPACE
015610         GO TO D001-EXIT
015620     END-IF
015630     ADD 1 TO C4-IX
015640     GO TO D001-SCAN
015650     .
015660 D001-GOT-TAG.
015670     MOVE NM-LINE-TEXT(1:C4-IX - 1) TO W-TYPE-ID
015680
015690     SET TYP-IX TO 1
015700     SEARCH NM-TYPE-ENTRY VARYING TYP-IX
015710         AT END
015720             CONTINUE
015730         WHEN TYP-ID(TYP-IX) = W-TYPE-ID
015740             SET NM-REC-IS-MEASURE TO TRUE
015750             GO TO D001-EXIT
015760     END-SEARCH
015770
015780     IF  NM-IN-HEADER-PHASE
015790         SET NM-REC-IS-TYPHDR TO TRUE
015800     END-IF
015810     .
015820 D001-EXIT.
015830     EXIT SECTION.
015840 D001-99.
015850     EXIT.
015860******************************************************************
015870* Splits NM-LINE-TEXT on commas into W-TAG-ENTRY(1) thru (n);
015880* trailing spaces of the physical line are not treated as a token
015890******************************************************************
015900 S100-SPLIT-COMMAS SECTION.
015910 S100-00.
015920     MOVE ZERO TO W-TAG-COUNT
015930     SET C4-START TO 1
015940     SET C4-IX TO 1
015950     .
015960 S100-LOOP.
015970     IF  C4-IX > 512
015980         GO TO S100-LAST-TOKEN
015990     END-IF
016000     IF  NM-LINE-CHAR(C4-IX) = ","
016010         PERFORM S110-STORE-TOKEN
016020         SET C4-START TO C4-IX
016030         ADD 1 TO C4-START
016040     ELSE
016050     IF  NM-LINE-CHAR(C4-IX) = SPACE
016060            AND NM-LINE-TEXT(C4-IX:2) = SPACES
016070         PERFORM S110-STORE-TOKEN
016080         GO TO S100-EXIT
016090     END-IF
016100     END-IF
016110     ADD 1 TO C4-IX
016120     GO TO S100-LOOP
016130     .
016140 S100-LAST-TOKEN.
016150     IF  C4-START <= 512 AND W-TAG-COUNT < 30
016160         PERFORM S110-STORE-TOKEN
016170     END-IF
016180     .
016190 S100-EXIT.
016200     EXIT SECTION.
016210 S100-99.
016220     EXIT.
016230******************************************************************
016240* Stores one token (columns C4-START thru C4-IX-1) into the next
016250* free slot of W-TAG-TABLE
016260******************************************************************
016270 S110-STORE-TOKEN SECTION.
016280 S110-00.
016290     IF  W-TAG-COUNT >= 30
016300         GO TO S110-EXIT
016310     END-IF
016320     ADD 1 TO W-TAG-COUNT
016330     SET W-TAG-IX TO W-TAG-COUNT
016340     IF  C4-IX > C4-START
016350         MOVE NM-LINE-TEXT(C4-START:C4-IX - C4-START)
016360                          TO W-TAG-ENTRY(W-TAG-IX)
016370     ELSE
016380         MOVE SPACES TO W-TAG-ENTRY(W-TAG-IX)
016390     END-IF
016400     .
016410 S110-EXIT.
016420     EXIT SECTION.
016430 S110-99.
016440     EXIT.
016450******************************************************************
016460* End NMPRS0M
016470******************************************************************
