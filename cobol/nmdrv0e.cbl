000100*--------------------------------------------------------------------*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     NMDRV0O.
000130 AUTHOR.         R F HARTMANN.
000140 INSTALLATION.   SYSTEMS PROGRAMMING - CAPACITY GROUP.
000150 DATE-WRITTEN.   1991-02-04.
000160 DATE-COMPILED.
000170 SECURITY.       NON-CONFIDENTIAL.
000180*--------------------------------------------------------------------*
000190* NMDRV0O  --  NMON batch driver
000200*--------------------------------------------------------------------*
000210* Last change :: 2004-08-11
000220* Last version:: A.06.00
000230*----------------------------------------------------------------*
000240* Vers.  | Date       | By  | Comment                            *
000250*--------|------------|-----|------------------------------------*
000260* A.00.00| 1991-02-04 | RFH | First cut - drives the NMON capture
000270*        |            |     | parser and prints the summary report
000280* A.01.00| 1992-07-22 | RFH | Startup-text file names lower-cased
000290*        |            |     | before being handed to NMPRS0M
000300* A.02.00| 1994-08-19 | JW  | Aborts the report step when NMPRS0M
000310*        |            |     | comes back with RC 9999 (request
000320*        |            |     | BATCH-118)
000330* A.03.00| 1998-11-30 | KH  | Year-2000 review - no date fields
000340*        |            |     | of our own in this program, no
000350*        |            |     | change required
000360* A.03.01| 1999-09-01 | KH  | Y2K contingency test - re-run of
000370*        |            |     | 1997 and 2000 capture files, no
000380*        |            |     | discrepancies found
000390* A.04.00| 2003-02-10 | TS  | Startup text widened to 3 file
000400*        |            |     | names (ticket NMON-91 added the
000410*        |            |     | separate aggregate file)
000420* A.05.00| 2004-06-25 | PDR | Review found the out-file/agg-file
000430*        |            |     | startup-text tokens from A.04.00 were
000440*        |            |     | never wired anywhere - NMPRS0M and
000450*        |            |     | NMRPT0M SELECT their fixed logical
000460*        |            |     | names (NMONOUT/NMONAGG/NMONRPT) and
000470*        |            |     | never reference LP-OUT-FILE, LP-AGG-
000480*        |            |     | FILE or LR-RPT-FILE.  Startup text
000490*        |            |     | reverted to the one name the run
000500*        |            |     | actually uses; dead linkage fields
000510*        |            |     | dropped from NMCPARM to match (ticket
000520*        |            |     | NMON-112)
000530* A.06.00| 2004-08-11 | MKL | Section names A100-CONTROL/B000-SETUP/
000540*        |            |     | B090-TERMINATE/B100-PROCESS renamed to
000550*        |            |     | A100-STEUERUNG/B000-VORLAUF/B090-ENDE/
000560*        |            |     | B100-VERARBEITUNG - out of step with
000570*        |            |     | every other driver in the shop,
000580*        |            |     | including this suite's own NMPRS0M and
000590*        |            |     | NMRPT0M (ticket NMON-121)
000600*----------------------------------------------------------------*
000610*
000620* Program description
000630* --------------------
000640*
000650* Top-level driver for the NMON batch suite.  Reads a startup text
000660* holding the NMON capture file name the run needs (the normalized
000670* measurement, process-aggregate and summary-report files are
000680* fixed logical names assigned by NMPRS0M and NMRPT0M themselves),
000690* calls NMPRS0M to parse the capture and build the accumulator
000700* tables (NMCTAB1, IS EXTERNAL), then calls NMRPT0M to print the
000710* summary report from those same tables.
000720*
000730******************************************************************
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER.  TANDEM-CLASS.
000770 OBJECT-COMPUTER.  TANDEM-CLASS.
000780 SPECIAL-NAMES.
000790     UPSI-0 IS SHOW-VERSION
000800         ON STATUS IS SHOW-VERSION-ON
000810     CLASS ALPHNUM IS "0123456789"
000820                      "abcdefghijklmnopqrstuvwxyz"
000830                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000840                      " .,;-_!$%&/=*+".
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870*
000880 DATA DIVISION.
000890 FILE SECTION.
000900*
000910 WORKING-STORAGE SECTION.
000920*--------------------------------------------------------------------*
000930* COMP fields: prefix Cn, n = number of digits
000940*--------------------------------------------------------------------*
000950 01          COMP-FELDER.
000960     05      C4-ANZ              PIC S9(04) COMP.
000970     05      C4-LEN              PIC S9(04) COMP.
000980     05      C9-COUNT            PIC S9(09) COMP.
000990     05      REPLY-LAENGE        PIC  9(04) COMP.
001000     05      FILLER              PIC X(04).
001010*--------------------------------------------------------------------*
001020* DISPLAY fields: prefix D
001030*--------------------------------------------------------------------*
001040 01          DISPLAY-FELDER.
001050     05      D-NUM4              PIC -9(04).
001060     05      D-NUM6              PIC  9(06).
001070     05      D-NUM9              PIC  9(09).
001080     05      FILLER              PIC X(04).
001090*--------------------------------------------------------------------*
001100* Constant fields: prefix K
001110*--------------------------------------------------------------------*
001120 01          KONSTANTE-FELDER.
001130     05      K-MODUL             PIC X(08)  VALUE "NMDRV0O".
001140     05      FILLER              PIC X(04).
001150*--------------------------------------------------------------------*
001160* Condition fields
001170*--------------------------------------------------------------------*
001180 01          SCHALTER.
001190     05      PRG-STATUS          PIC 9.
001200         88  PRG-OK                          VALUE ZERO.
001210         88  PRG-NOK                         VALUE 1 THRU 9.
001220         88  PRG-ABBRUCH                     VALUE 2.
001230     05      RPT-SKIP-SWITCH     PIC X(01)   VALUE "N".
001240         88  RPT-SKIP                        VALUE "Y".
001250     05      FILLER              PIC X(02).
001260*--------------------------------------------------------------------*
001270* Further work fields: prefix W
001280*--------------------------------------------------------------------*
001290 01          WORK-FELDER.
001300     05      W-DUMMY             PIC X(02).
001310     05      ZEILE               PIC X(80).
001320     05      FILLER              PIC X(04).
001330*--------------------------------------------------------------------*
001340* Parameters for GET-/PUT-STARTUPTEXT
001350*--------------------------------------------------------------------*
001360 01          STUP-PARAMETER.
001370     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
001380     05      STUP-PORTION        PIC  X(30)      VALUE "STRING".
001390     05      STUP-TEXT           PIC X(128).
001400     05      FILLER              PIC X(04).
001410*--------------------------------------------------------------------*
001420* Startup-text redefinitions (three data-name views of the same
001430* 128-byte buffer, following this shop's REDEFINES habit for
001440* free-form startup text)
001450*--------------------------------------------------------------------*
001460 01          STUP-TEXT-TOKENS REDEFINES STUP-TEXT.
001470     05      STT-NMON-FILE       PIC X(36).
001480     05      FILLER              PIC X(92).
001490 01          STUP-TEXT-N16 REDEFINES STUP-TEXT.
001500     05      STT-N16-GROUP       PIC X(16) OCCURS 7 TIMES.
001510     05      FILLER              PIC X(16).
001520 01          STUP-TEXT-X1 REDEFINES STUP-TEXT.
001530     05      STT-X1-CHAR         PIC X(01) OCCURS 127 TIMES.
001540     05      FILLER              PIC X(01).
001550*--------------------------------------------------------------------*
001560 COPY NMCPARM.
001570*--------------------------------------------------------------------*
001580 PROCEDURE DIVISION.
001590******************************************************************
001600* Control section
001610******************************************************************
001620 A100-STEUERUNG SECTION.
001630 A100-00.
001640     IF  SHOW-VERSION-ON
001650         DISPLAY K-MODUL " compiled: " FUNCTION WHEN-COMPILED
001660         STOP RUN
001670     END-IF
001680
001690     PERFORM B000-VORLAUF
001700
001710     IF  PRG-ABBRUCH
001720         CONTINUE
001730     ELSE
001740         PERFORM B100-VERARBEITUNG
001750     END-IF
001760
001770     PERFORM B090-ENDE
001780     STOP RUN
001790     .
001800 A100-99.
001810     EXIT.
001820******************************************************************
001830* Setup
001840******************************************************************
001850 B000-VORLAUF SECTION.
001860 B000-00.
001870     PERFORM C000-INIT
001880     PERFORM P100-GETSTARTUPTEXT
001890     .
001900 B000-99.
001910     EXIT.
001920******************************************************************
001930* Termination
001940******************************************************************
001950 B090-ENDE SECTION.
001960 B090-00.
001970     IF  PRG-ABBRUCH
001980         DISPLAY ">>> RUN ABORTED - " K-MODUL " <<<"
001990     ELSE
002000         STRING ">>> NMON RUN OVER "  DELIMITED BY SIZE,
002010                STT-NMON-FILE        DELIMITED BY SPACE,
002020                " COMPLETE <<<"      DELIMITED BY SIZE
002030             INTO ZEILE
002040         DISPLAY ZEILE
002050     END-IF
002060     .
002070 B090-99.
002080     EXIT.
002090******************************************************************
002100* Processing - calls NMPRS0M then NMRPT0M
002110******************************************************************
002120 B100-VERARBEITUNG SECTION.
002130 B100-00.
002140     MOVE STT-NMON-FILE   TO LP-NMON-FILE
002150     MOVE ZERO            TO LP-RC
002160
002170     CALL "NMPRS0M"  USING LINK-PARSE-REC
002180
002190     EVALUATE LP-RC
002200         WHEN ZERO
002210             CONTINUE
002220         WHEN 9999
002230             DISPLAY "NMPRS0M: NO ZZZZ SNAPSHOT LINE FOUND"
002240             DISPLAY "         AFTER THE NMON FILE HEADER"
002250             SET PRG-ABBRUCH  TO TRUE
002260             SET RPT-SKIP     TO TRUE
002270         WHEN OTHER
002280             MOVE LP-RC TO D-NUM4
002290             DISPLAY "NMPRS0M: UNEXPECTED RC " D-NUM4
002300             SET PRG-ABBRUCH  TO TRUE
002310             SET RPT-SKIP     TO TRUE
002320     END-EVALUATE
002330
002340     IF  RPT-SKIP
002350         GO TO B100-EXIT
002360     END-IF
002370
002380     MOVE ZERO            TO LR-RC
002390
002400     CALL "NMRPT0M"  USING LINK-RPT-REC
002410
002420     IF  LR-RC NOT = ZERO
002430         MOVE LR-RC TO D-NUM4
002440         DISPLAY "NMRPT0M: UNEXPECTED RC " D-NUM4
002450         SET PRG-ABBRUCH TO TRUE
002460     END-IF
002470     .
002480 B100-EXIT.
002490     EXIT SECTION.
002500 B100-99.
002510     EXIT.
002520******************************************************************
002530* Field and switch initialization
002540******************************************************************
002550 C000-INIT SECTION.
002560 C000-00.
002570     INITIALIZE SCHALTER
002580                LINK-PARSE-REC
002590                LINK-RPT-REC
002600     .
002610 C000-99.
002620     EXIT.
002630******************************************************************
002640* Read the startup text and split it into the three file names
002650******************************************************************
002660 P100-GETSTARTUPTEXT SECTION.
002670 P100-00.
002680     MOVE SPACES TO STUP-TEXT
002690     ENTER "GETSTARTUPTEXT" USING  STUP-PORTION
002700                                   STUP-TEXT
002710                            GIVING STUP-RESULT
002720
002730     EVALUATE STUP-RESULT
002740         WHEN -9999 THRU -1
002750             MOVE STUP-RESULT TO D-NUM4
002760             DISPLAY "GETSTARTUPTEXT FAILED: " D-NUM4
002770             SET PRG-ABBRUCH TO TRUE
002780         WHEN ZERO
002790             DISPLAY "NO STARTUP TEXT SUPPLIED"
002800             DISPLAY ">>> RUN NOT POSSIBLE - FILE NAMES MISSING"
002810             SET PRG-ABBRUCH TO TRUE
002820         WHEN OTHER
002830             CONTINUE
002840     END-EVALUATE
002850     .
002860 P100-99.
002870     EXIT.
002880******************************************************************
002890* End NMDRV0O
002900******************************************************************
